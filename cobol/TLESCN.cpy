000100******************************************************************
000200*    TLESCN   -  ENTRADA  DE  ESCENARIO  DE  INVERSIONISTA       *
000300*                (UNA OCURRENCIA POR CLASE DE ACCION DE LA RONDA)*
000400*----------------------------------------------------------------*
000500*    FECHA : 02/04/2024   PROGRAMADOR : E. RAMIREZ DIVAS (PEDR)  *
000600*    USADO POR: TLWFL02                                         *
000700*    LOS PRIMEROS CAMPOS VIENEN DEL ARCHIVO SCENARIO (TEXTO      *
000800*    DELIMITADO POR COMAS, CON ENCABEZADO).  LOS RESTANTES SON   *
000900*    AREAS DE TRABAJO QUE USAN LOS TRES PASES DE LA CASCADA DE   *
001000*    ANTIGUEDAD (PASO1/PASO2/PASO3).                             *
001100******************************************************************
001300*--------------------------------------------------------------*
001400*    CAMPOS TAL COMO VIENEN DEL ARCHIVO SCENARIO                *
001500*--------------------------------------------------------------*
001600     05  TLSC-ANTIGUEDAD             PIC 9(03).
001700     05  TLSC-MONTO-RONDA            PIC 9(13)V9(02).
001800     05  TLSC-MONTO-INVERSIONISTA    PIC 9(13)V9(02).
001900     05  TLSC-ACCIONES-RONDA         PIC 9(12)V9(02).
002000     05  TLSC-ACCIONES-INVERSIONISTA PIC 9(12)V9(02).
002100     05  TLSC-PREFERENTE             PIC 9(01).
002200         88  TLSC-ES-PREFERENTE            VALUE 1.
002300     05  TLSC-PARTICIPA              PIC 9(01).
002400         88  TLSC-ES-PARTICIPANTE          VALUE 1.
002500     05  TLSC-TOPE                   PIC 9(02)V9(04).
002600     05  TLSC-MULTIPLO-PREF          PIC 9(02)V9(04).
002700     05  TLSC-POOL-COMUN             PIC 9(01).
002800*        CAMPO LLEVADO UNICAMENTE PARA REGISTRO HISTORICO, NUNCA
002900*        PARTICIPA EN EL CALCULO; CAMPO HISTORICO, NO SE USA.
003000*--------------------------------------------------------------*
003100*    AREAS DE TRABAJO DE LOS TRES PASES DE LA CASCADA            *
003200*--------------------------------------------------------------*
003300     05  TLSC-PREFERENCIA-RETENIDA   PIC S9(13)V9(02).
003310*        PREFERENCIA YA SEPARADA PARA UNA PREFERENTE PARTICIPANTE
003320*        (TOPADA O NO) MIENTRAS ESPERA EL PASE 2/3; PARA LAS
003330*        DEMAS CLASES QUEDA EN CERO.
003400     05  TLSC-PAGO-CLASE             PIC S9(13)V9(02).
003500     05  TLSC-PAGO-INVERSIONISTA     PIC S9(13)V9(02).
003700     05  TLSC-INDICADORES.
003800         07  TLSC-IN-ASIGNADO        PIC X(01)   VALUE "N".
003900             88  TLSC-ASIGNADO             VALUE "S".
004000     05  FILLER                      PIC X(09)   VALUE SPACES.
004100*--------------------------------------------------------------*
004200*    VISTA REDEFINIDA -- SEPARA EL MULTIPLO DE PREFERENCIA EN    *
004300*    PARTE ENTERA/DECIMAL; LA USA EL REPORTE DE RESULTADOS       *
004400*    CUANDO SE AMPLIE A DETALLE POR CLASE (RESERVADA).           *
004500*--------------------------------------------------------------*
004600     05  TLSC-MULTIPLO-PREF-R REDEFINES TLSC-MULTIPLO-PREF.
004700         07  TLSC-MULTIPLO-ENTERO    PIC 9(02).
004800         07  TLSC-MULTIPLO-DECIMAL   PIC 9(04).
