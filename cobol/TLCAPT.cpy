000100******************************************************************
000200*    TLCAPT   -  ENTRADA  DE  TABLA  DE  CAPITALIZACION          *
000300*                (CAP TABLE - UNA ENTRADA POR CLASE DE ACCION)    *
000400*----------------------------------------------------------------*
000500*    FECHA : 14/03/2024   PROGRAMADOR : E. RAMIREZ DIVAS (PEDR)  *
000600*    USADO POR: TLWFL01                                         *
000700*    CADA OCURRENCIA REPRESENTA UNA CLASE DE ACCION LEIDA DEL    *
000800*    ARCHIVO CAPTABLE (TEXTO DELIMITADO POR COMAS, CON          *
000900*    ENCABEZADO).  LOS PRIMEROS CAMPOS SON LOS DEL ARCHIVO DE    *
001000*    ENTRADA; LOS SIGUIENTES SON CAMPOS DERIVADOS EN EL INSTANTE  *
001100*    DE CARGA Y CAMPOS DE TRABAJO QUE USA LA CASCADA DE PAGO.     *
001200******************************************************************
001300*--------------------------------------------------------------*
001500*    CAMPOS TAL COMO VIENEN DEL ARCHIVO CAPTABLE                *
001600*--------------------------------------------------------------*
001700     05  TLCT-SERIE                  PIC X(18).
001800     05  TLCT-ORDEN-PILA             PIC 9(03).
001900     05  TLCT-ACCIONES               PIC 9(12).
002000     05  TLCT-PRECIO                 PIC 9(07)V9(04).
002100     05  TLCT-MULTIPLO-PL            PIC 9(02)V9(04).
002200     05  TLCT-PARTICIPA              PIC X(05).
002300         88  TLCT-ES-PARTICIPANTE          VALUE "TRUE ".
002400     05  TLCT-CONVERTIBLE            PIC X(05).
002500         88  TLCT-ES-CONVERTIBLE           VALUE "TRUE ".
002600     05  TLCT-TOPE-PARTICIP          PIC 9(02)V9(04).
002700     05  TLCT-TIPO-ANTIDIL           PIC X(04).
002800*        CAMPO LLEVADO UNICAMENTE PARA REGISTRO HISTORICO, NUNCA
002900*        PARTICIPA EN NINGUN CALCULO DE LA CASCADA; SE CONSERVA
003000*        TAL CUAL VIENE DEL ARCHIVO CAPTABLE PARA CONSULTA.
003100*--------------------------------------------------------------*
003200*    CAMPOS DERIVADOS AL MOMENTO DE LA CARGA (DERIVA-CAMPOS-TLCAPT)
003300*--------------------------------------------------------------*
003400     05  TLCT-INVERTIDO              PIC 9(13)V9(02).
003500     05  TLCT-TIPO-PREFERENCIA       PIC X(01).
003600         88  TLCT-ES-COMUN                 VALUE "C".
003700         88  TLCT-ES-NO-PARTICIPANTE       VALUE "N".
003800         88  TLCT-ES-PREF-PARTICIPANTE     VALUE "P".
003900     05  TLCT-PRIORIDAD              PIC 9(03).
004000*--------------------------------------------------------------*
004100*    CAMPOS DE TRABAJO DE LA CASCADA (UN JUEGO POR VALOR DE SALIDA)
004200*--------------------------------------------------------------*
004300     05  TLCT-RECLAMO-PREFERENCIA    PIC S9(13)V9(02).
004310*--------------------------------------------------------------*
004320*    CRR-2058 - RESULTADOS DE LA CASCADA POR VALOR DE SALIDA.   *
004330*    SE REPITE UNA OCURRENCIA POR CADA RENGLON DE WS-EXITO-TAB; *
004340*    ANTES ERAN CAMPOS SUELTOS Y SE SOBREESCRIBIAN EN CADA      *
004350*    VALOR DE SALIDA EVALUADO, DEJANDO A LOS REPORTES DE VARIAS *
004360*    COLUMNAS (MATRIZ, CONVERSION) VIENDO SIEMPRE EL ULTIMO.    *
004370*--------------------------------------------------------------*
004380     05  TLCT-RESULTADO-EXITO OCCURS 50 TIMES
004390                       INDEXED BY TLCT-IDX-EXITO.
004400         07  TLCT-PAGO-TRABAJO       PIC S9(13)V9(02).
004410         07  TLCT-PAGO-BASE          PIC S9(13)V9(02).
004420         07  TLCT-PAGO-FINAL         PIC S9(13)V9(02).
004500     05  TLCT-PAGO-PRUEBA-CONV       PIC S9(13)V9(02).
004700     05  TLCT-MONTO-TOPE             PIC S9(13)V9(02).
004800     05  TLCT-INDICADORES.
004900         07  TLCT-IN-CONVIERTE       PIC X(01)   VALUE "N".
005000             88  TLCT-CONVIERTE            VALUE "S".
005010         07  TLCT-IN-ELECTO          PIC X(01)   VALUE "N".
005020             88  TLCT-ELECTO               VALUE "S".
005100         07  TLCT-IN-EN-POOL         PIC X(01)   VALUE "N".
005200             88  TLCT-EN-POOL              VALUE "S".
005300         07  TLCT-IN-TOPADA          PIC X(01)   VALUE "N".
005400             88  TLCT-YA-TOPADA            VALUE "S".
005500     05  FILLER                      PIC X(09)   VALUE SPACES.
005600*--------------------------------------------------------------*
005700*    VISTA REDEFINIDA -- PARTE ENTERA/DECIMAL DEL TOPE DE       *
005800*    PARTICIPACION, USADA PARA ARMAR LA MASCARA "n.nx" QUE PIDE *
005900*    EL REPORTE RESUMEN; "ALL ZEROS" SE IMPRIME "None".         *
006000*--------------------------------------------------------------*
006100     05  TLCT-TOPE-PARTICIP-R REDEFINES TLCT-TOPE-PARTICIP.
006200         07  TLCT-TOPE-ENTERO        PIC 9(02).
006300         07  TLCT-TOPE-DECIMAL       PIC 9(04).
006310*--------------------------------------------------------------*
006320*    VISTA REDEFINIDA -- PARTE ENTERA/DECIMAL DEL MULTIPLO DE  *
006330*    PREFERENCIA (LP MULTIPLE), USADA PARA ARMAR LA MASCARA    *
006340*    "n.nx" QUE PIDE EL REPORTE DE DETALLE DE RECLAMOS.  NO     *
006350*    CONFUNDIR CON TLCT-TOPE-PARTICIP-R DE ARRIBA, QUE ES EL    *
006360*    TOPE DE PARTICIPACION (CAMPO DISTINTO) -- CRR-2031.        *
006370*--------------------------------------------------------------*
006380     05  TLCT-MULTIPLO-PL-R REDEFINES TLCT-MULTIPLO-PL.
006390         07  TLCT-MULTIPLO-ENTERO   PIC 9(02).
006400         07  TLCT-MULTIPLO-DECIMAL  PIC 9(04).
