000100******************************************************************
000200* FECHA       : 05/11/1990                                       *
000300* PROGRAMADOR : ERICK RAMIREZ (PEDR)                             *
000400* APLICACION  : MODELOS FINANCIEROS / CAPITALIZACION             *
000500* PROGRAMA    : TLWFL02                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : CALCULA, PARA CADA CLASE DE UN ESCENARIO DE       *
000800*             : INVERSIONISTA, LA PORCION DE LA CASCADA QUE LE    *
000900*             : CORRESPONDE AL INVERSIONISTA Y SU MULTIPLO SOBRE  *
001000*             : LO INVERTIDO (MOIC), EN MODO PUNTO O EN BARRIDO   *
001100*             : DE 101 PUNTOS ENTRE UN MINIMO Y UN MAXIMO         *
001200* ARCHIVOS    : SCENARIO=C, EXITREQ=C, INVOUT=A                  *
001300* ACCION (ES) : R=REPORTE                                        *
001400* INSTALADO   : 05/11/1990                                       *
001500* BPM/RATIONAL: 100452                                           *
001600* NOMBRE      : CASCADA DE INVERSIONISTA POR ANTIGUEDAD           *
001700* DESCRIPCION : CALCULO BATCH DE PORCION DEL INVERSIONISTA        *
001800******************************************************************
001900*                                                                *
002000*    B I T A C O R A   D E   C A M B I O S                       *
002100*                                                                *
002200*    05/11/1990  PEDR  000167  PROGRAMA ORIGINAL.  CARGA DE      *
002300*                       ESCENARIO, ORDEN POR ANTIGUEDAD Y PASE    *
002400*                       UNICO DE PREFERENCIAS NO PARTICIPANTES.  *
002500*    14/02/1991  PEDR  000198  SE AGREGA PREFERENTE PARTICIPANTE *
002600*                       SIN TOPE Y CON TOPE DE PARTICIPACION.     *
002700*    20/07/1991  CHG   000226  SE AGREGA PASE 2 (TOPE DE          *
002800*                       PARTICIPACION) Y PASE 3 (POOL RESIDUAL)  *
002900*                       PARA LAS PREFERENTES PARTICIPANTES.       *
003000*    09/03/1992  CHG   000251  CALCULO DE PORCION DEL             *
003100*                       INVERSIONISTA Y DEL MULTIPLO (MOIC).      *
003200*    18/11/1992  MVL   000289  MODO BARRIDO: 101 PUNTOS ENTRE UN  *
003300*                       VALOR MINIMO Y UN VALOR MAXIMO;           *
003400*                       RENGLONES DE EXITREQ CON GUION SE LEEN    *
003500*                       COMO RANGO "MIN-MAX".                     *
003600*    25/06/1994  PEDR  000334  CORRECCION: EL POOL RESIDUAL NO    *
003700*                       DESCONTABA LAS ACCIONES DE LA CLASE       *
003800*                       RECIEN ASIGNADA DEL TOTAL N-TOT DE LA     *
003900*                       RONDA SIGUIENTE.                          *
004000*    03/01/1999  RTZ   000401  REVISION DE SIGLO: LOS CAMPOS DE   *
004100*                       FECHA DE ESTE PROGRAMA NUNCA ALMACENARON  *
004200*                       AAAA DE 2 POSICIONES; SE DEJA CONSTANCIA  *
004300*                       QUE NO APLICA CAMBIO AL NO EXISTIR        *
004400*                       ARITMETICA DE FECHAS EN ESTE MODULO.      *
004500*    11/08/2003  JQT   000455  ESCALAMIENTO DE VALOR DE SALIDA    *
004600*                       CON SUFIJO K/M/B REUTILIZADO PARA LAS     *
004700*                       PETICIONES DE EXITREQ DE ESTE PROGRAMA.   *
004800*    14/10/2008  LHM   000512  INTERRUPTOR UPSI-0 PARA IMPRIMIR   *
004900*                       RENGLON DE CONTROL POR CONSOLA EN CADA    *
005000*                       PUNTO CALCULADO (UTIL EN CORRIDAS DE      *
005100*                       BARRIDO DE 101 PUNTOS).                   *
005200*    02/05/2011  LHM   000560  LIMPIEZA DE PARRAFOS SIN USO Y     *
005300*                       ESTANDARIZACION DE NOMBRES DE CAMPOS DE   *
005400*                       TRABAJO CON PREFIJO TLSC-.                 *
005500*                                                                *
005600******************************************************************
005700 IDENTIFICATION DIVISION.
005800 PROGRAM-ID.    TLWFL02.
005900 AUTHOR.        ERICK RAMIREZ.
006000 INSTALLATION.  DEPARTAMENTO DE SISTEMAS - MODELOS FINANCIEROS.
006100 DATE-WRITTEN.  05/11/1990.
006200 DATE-COMPILED.
006300 SECURITY.      USO INTERNO - SOLO PERSONAL AUTORIZADO.
006400 ENVIRONMENT DIVISION.
006500 CONFIGURATION SECTION.
006600 SPECIAL-NAMES.
006700     C01 IS TOP-OF-FORM
006800     CLASS NUMERICO-EXT    IS "0" THRU "9", " "
006900     CLASS LETRA-SUFIJO    IS "K", "M", "B", "k", "m", "b"
007000     UPSI-0 IS WKS-UPSI-0
007100         ON  STATUS IS WKS-IMPRIME-TRAZA
007200         OFF STATUS IS WKS-OMITE-TRAZA.
007300 INPUT-OUTPUT SECTION.
007400 FILE-CONTROL.
007500*----------------------------------------------------------------*
007600*    ARCHIVOS DE ENTRADA                                         *
007700*----------------------------------------------------------------*
007800     SELECT SCENARIO ASSIGN TO SCENARIO
007900            ORGANIZATION IS LINE SEQUENTIAL
008000            FILE STATUS  IS FS-SCENARIO.
008100     SELECT EXITREQ  ASSIGN TO EXITREQ
008200            ORGANIZATION IS LINE SEQUENTIAL
008300            FILE STATUS  IS FS-EXITREQ.
008400*----------------------------------------------------------------*
008500*    ARCHIVO DE SALIDA                                           *
008600*----------------------------------------------------------------*
008700     SELECT INVOUT   ASSIGN TO INVOUT
008800            ORGANIZATION IS LINE SEQUENTIAL
008900            FILE STATUS  IS FS-INVOUT.
009000 DATA DIVISION.
009100 FILE SECTION.
009200******************************************************************
009300*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
009400******************************************************************
009500*   ESCENARIO DE INVERSIONISTA - UNA LINEA DE TEXTO POR CLASE    *
009600 FD  SCENARIO
009700     RECORDING MODE IS F.
009800 01  REG-SCENARIO                    PIC X(200).
009900*   SOLICITUDES DE VALOR DE SALIDA - UNA LINEA POR VALOR/RANGO   *
010000 FD  EXITREQ
010100     RECORDING MODE IS F.
010200 01  REG-EXITREQ                     PIC X(020).
010300*   RESULTADOS DEL INVERSIONISTA, UNA LINEA POR PUNTO CALCULADO  *
010400 FD  INVOUT
010500     RECORDING MODE IS F.
010600 01  REG-INVOUT                      PIC X(132).
010700 WORKING-STORAGE SECTION.
010710******************************************************************
010720*           CONTADORES E INDICES DE UN SOLO CAMPO                *
010730*           (ITEM NIVEL 77 - NO FORMAN PARTE DE NINGUN REGISTRO)  *
010740******************************************************************
010750 77  WKS-IDX-AUX                     PIC 9(02) COMP VALUE ZERO.
010760 77  WKS-IDX-AUX2                    PIC 9(02) COMP VALUE ZERO.
010770 77  WKS-POS-MENOR                   PIC 9(02) COMP VALUE ZERO.
010780 77  WKS-GUION-POS                   PIC 9(02) COMP VALUE ZERO.
010790 77  WKS-LARGO-IZQ                   PIC 9(02) COMP VALUE ZERO.
010791 77  WKS-LARGO-DER                   PIC 9(02) COMP VALUE ZERO.
010792 77  WKS-CONTADOR-PUNTOS             PIC 9(04) COMP VALUE ZERO.
010793 77  WKS-PUNTO-IDX                   PIC 9(03) COMP VALUE ZERO.
010794 77  WKS-CONTADOR-LINEAS             PIC 9(04) COMP VALUE ZERO.
010800******************************************************************
010900*           RECURSOS DE ESTADO DE ARCHIVO                        *
011000******************************************************************
011100 01  WKS-FS-STATUS.
011200     05  FS-SCENARIO                 PIC 9(02) VALUE ZEROS.
011300     05  FS-EXITREQ                  PIC 9(02) VALUE ZEROS.
011400     05  FS-INVOUT                   PIC 9(02) VALUE ZEROS.
011500     05  FILLER                      PIC X(09) VALUE SPACES.
011600******************************************************************
011700*           SWITCHES DE CONTROL                                  *
011800******************************************************************
011900 01  WKS-SWITCHES.
012000     05  WKS-FIN-SCENARIO            PIC X(01) VALUE "N".
012100         88  FIN-SCENARIO                 VALUE "S".
012200     05  WKS-FIN-EXITREQ             PIC X(01) VALUE "N".
012300         88  FIN-EXITREQ                  VALUE "S".
012400     05  WKS-ENCABEZADO-LEIDO        PIC X(01) VALUE "N".
012500         88  ENCABEZADO-LEIDO             VALUE "S".
012600     05  WKS-ESCENARIO-VACIO         PIC X(01) VALUE "N".
012700         88  ESCENARIO-VACIO              VALUE "S".
012800     05  WKS-UPSI-0                  PIC X(01) VALUE "0".
012900         88  WKS-IMPRIME-TRAZA            VALUE "1".
013000         88  WKS-OMITE-TRAZA               VALUE "0".
013100     05  WKS-ESCALA-VALIDA           PIC X(01) VALUE "N".
013200         88  ESCALA-ES-VALIDA              VALUE "S".
013300     05  FILLER                      PIC X(09) VALUE SPACES.
013400******************************************************************
013500*           AREAS DE LECTURA Y PARTICION DE LINEAS DE TEXTO      *
013600******************************************************************
013700 01  WKS-LINEA-SCENARIO              PIC X(200).
013800 01  WKS-LINEA-EXIT                  PIC X(020).
013900 01  WKS-CAMPOS-CSV.
014000     05  WCS-ANTIGUEDAD              PIC X(10).
014100     05  WCS-MONTO-RONDA             PIC X(16).
014200     05  WCS-MONTO-INVERSIONISTA     PIC X(16).
014300     05  WCS-ACCIONES-RONDA          PIC X(15).
014400     05  WCS-ACCIONES-INVERSIONISTA  PIC X(15).
014500     05  WCS-PREFERENTE              PIC X(02).
014600     05  WCS-PARTICIPA               PIC X(02).
014700     05  WCS-TOPE                    PIC X(10).
014800     05  WCS-MULTIPLO                PIC X(10).
014900     05  WCS-POOL                    PIC X(02).
015000     05  FILLER                      PIC X(09) VALUE SPACES.
015100******************************************************************
015200*           CONVERSOR GENERICO DE TEXTO NUMERICO A CAMPO 9        *
015300*           (PROPIO DE ESTE PROGRAMA; VER TLWFL01 PARA EL MISMO   *
015400*           CONVERSOR, NO SE COMPARTE WORKING-STORAGE ENTRE       *
015500*           PROGRAMAS EN ESTE TALLER)                             *
015600******************************************************************
015700 01  WKS-CONVERSOR-NUMERICO.
015800     05  WCN-TEXTO                   PIC X(18).
015900     05  WCN-ESCALA-DESEADA          PIC 9(01) COMP.
016000     05  WCN-LONGITUD                PIC 9(02) COMP.
016100     05  WCN-PUNTO-POS               PIC 9(02) COMP.
016200     05  WCN-DIGITOS-INT             PIC 9(02) COMP.
016300     05  WCN-DIGITOS-DEC             PIC 9(02) COMP.
016400     05  WCN-POS-FIN-ENTERO          PIC 9(02) COMP.
016500     05  WCN-DEST-POS                PIC 9(02) COMP.
016600     05  WCN-SRC-POS                 PIC 9(02) COMP.
016700     05  WCN-I                       PIC 9(02) COMP.
016800     05  WCN-J                       PIC 9(02) COMP.
016900     05  WCN-BUFFER-X                PIC X(17) VALUE ZEROS.
017000     05  WCN-BUFFER-ENTERO REDEFINES WCN-BUFFER-X
017100                                     PIC 9(17).
017200     05  WCN-BUFFER-DEC4   REDEFINES WCN-BUFFER-X
017300                                     PIC 9(13)V9(04).
017400     05  WCN-BUFFER-DEC2   REDEFINES WCN-BUFFER-X
017500                                     PIC 9(15)V9(02).
017600     05  WCN-VALOR-SALIDA            PIC 9(15)V9(04).
017700     05  FILLER                      PIC X(09) VALUE SPACES.
017800******************************************************************
017900*           TABLA EN MEMORIA DEL ESCENARIO DE INVERSIONISTA      *
018000*           (UNA OCURRENCIA POR CLASE DE ACCION LEIDA)           *
018100******************************************************************
018200 01  WKS-TABLA-ESCENARIO.
018300     05  WS-TOTAL-CLASES             PIC 9(02) COMP VALUE ZERO.
018400     05  WS-CLASE-TAB OCCURS 1 TO 50 TIMES
018500                       DEPENDING ON WS-TOTAL-CLASES
018600                       INDEXED BY WS-IDX-CLASE.
018700         COPY TLESCN.
018800 01  WKS-ESCENARIO-TEMP.
018900     COPY TLESCN.
019300******************************************************************
019400*           CAMPOS DE TRABAJO DE ESCALAMIENTO DE VALOR DE SALIDA*
019500*           Y DETECCION DE RANGO "MIN-MAX" PARA EL BARRIDO        *
019600******************************************************************
019700 01  WKS-ESCALA-EXIT.
019800     05  WCE-CUERPO-ORIG             PIC X(20).
019900     05  WCE-LONGITUD                PIC 9(02) COMP.
020000     05  WCE-ULTIMO                  PIC X(01).
020100     05  WCE-MULTIPLICADOR           PIC 9(10) COMP.
020200     05  WCE-CUERPO-NUM              PIC X(18).
020300     05  WCE-VALOR-BASE              PIC 9(13)V9(04).
020400     05  WCE-VALOR-ESCALADO          PIC 9(15)V9(02).
020500     05  FILLER                      PIC X(09) VALUE SPACES.
020600 01  WKS-ESCALA-TEXTO-ENTRADA        PIC X(20).
021000******************************************************************
021100*           CAMPOS DE CONTROL DE PUNTO / BARRIDO DE VALOR SALIDA *
021200******************************************************************
021300 01  WKS-EXIT-ACTUAL                 PIC S9(15)V9(02) VALUE ZERO.
021400 01  WKS-EXIT-MIN                    PIC S9(15)V9(02) VALUE ZERO.
021500 01  WKS-EXIT-MAX                    PIC S9(15)V9(02) VALUE ZERO.
021600 01  WKS-PASO-SWEEP                  PIC S9(13)V9(04) VALUE ZERO.
021800******************************************************************
021900*           ACUMULADORES DE LA CASCADA DE INVERSIONISTA (UN      *
022000*           JUEGO POR PUNTO DE VALOR DE SALIDA EVALUADO)         *
022100******************************************************************
022200 01  WKS-CASCADA.
022300     05  WKS-RESTANTE                PIC S9(15)V9(02).
022400     05  WKS-N-TOT                   PIC S9(14)V9(02) COMP.
022500     05  WKS-RATIO                   PIC S9(05)V9(09) COMP.
022600     05  WKS-PREFERENCIA             PIC S9(13)V9(02).
022700     05  WKS-CONVERSION-VALOR        PIC S9(13)V9(02).
022800     05  WKS-PARTICIPACION           PIC S9(13)V9(02).
022900     05  WKS-TOTAL-TENTATIVO         PIC S9(13)V9(02).
023000     05  WKS-TOPE-MONTO              PIC S9(13)V9(02).
023100     05  WKS-INCREMENTO              PIC S9(13)V9(02).
023200     05  WKS-INVESTOR-SLICE          PIC S9(13)V9(02).
023300     05  FILLER                      PIC X(09) VALUE SPACES.
023400 01  WKS-TOTAL-INVERTIDO             PIC S9(15)V9(02) VALUE ZERO.
023500 01  WKS-INVESTOR-EXIT-TOTAL         PIC S9(15)V9(02) VALUE ZERO.
023600 01  WKS-MOIC                        PIC S9(07)V9(03) VALUE ZERO.
023700 01  WKS-MASCARA-EXIT                PIC Z,ZZZ,ZZZ,ZZ9.99-.
023800 01  WKS-MASCARA-INVERSIONISTA       PIC Z,ZZZ,ZZZ,ZZ9-.
023900 01  WKS-MASCARA-MOIC                PIC ZZ9.999-.
024000 01  WKS-LINEA-IMPRESION             PIC X(132).
024200 PROCEDURE DIVISION.
024300******************************************************************
024400*               S E C C I O N    P R I N C I P A L               *
024500******************************************************************
024600 000-MAIN SECTION.
024700     PERFORM APERTURA-ARCHIVOS
024800     PERFORM CARGA-TLESCN THRU CARGA-TLESCN-E
024900             UNTIL FIN-SCENARIO
025000     CLOSE SCENARIO
025100     IF WS-TOTAL-CLASES = ZERO
025200        MOVE "S" TO WKS-ESCENARIO-VACIO
025300     END-IF
025400     IF ESCENARIO-VACIO
025500        PERFORM AVISA-ESCENARIO-VACIO
025600     ELSE
025700        PERFORM ORDENA-POR-ANTIGUEDAD
025800        PERFORM TOTALIZA-INVERTIDO
025900        PERFORM CARGA-TABLA-EXITOS
026000     END-IF
026100     PERFORM CIERRA-ARCHIVOS
026200     STOP RUN.
026300 000-MAIN-E. EXIT.
026400
026500 APERTURA-ARCHIVOS SECTION.
026600     OPEN INPUT  SCENARIO
026700          OUTPUT INVOUT
026800     IF FS-SCENARIO NOT = ZERO
026900        DISPLAY ">>> NO SE PUDO ABRIR SCENARIO, FS=" FS-SCENARIO
027000                UPON CONSOLE
027100        MOVE "S" TO WKS-ESCENARIO-VACIO
027200     END-IF
027300     IF FS-INVOUT NOT = ZERO
027400        DISPLAY ">>> NO SE PUDO ABRIR INVOUT, FS=" FS-INVOUT
027500                UPON CONSOLE
027600        STOP RUN
027700     END-IF.
027800 APERTURA-ARCHIVOS-E. EXIT.
027900
028000 CIERRA-ARCHIVOS SECTION.
028100     CLOSE INVOUT.
028200 CIERRA-ARCHIVOS-E. EXIT.
028300
028400 AVISA-ESCENARIO-VACIO SECTION.
028500     MOVE SPACES TO WKS-LINEA-IMPRESION
028600     MOVE "INVESTOR SCENARIO IS EMPTY - NO CALCULATIONS PERFORMED"
028700                                     TO WKS-LINEA-IMPRESION
028800     WRITE REG-INVOUT FROM WKS-LINEA-IMPRESION
028900     DISPLAY ">>> ESCENARIO DE INVERSIONISTA VACIO, NO SE GENERA"
029000     DISPLAY "    REPORTE <<<" UPON CONSOLE.
029100 AVISA-ESCENARIO-VACIO-E. EXIT.
029200******************************************************************
029300*           CARGA Y DERIVACION DEL ESCENARIO DE INVERSIONISTA    *
029400******************************************************************
029500 CARGA-TLESCN SECTION.
029600     READ SCENARIO INTO WKS-LINEA-SCENARIO
029700          AT END
029800               SET FIN-SCENARIO TO TRUE
029900          NOT AT END
030000               IF NOT ENCABEZADO-LEIDO
030100                  SET ENCABEZADO-LEIDO TO TRUE
030200               ELSE
030300                  PERFORM PARTE-LINEA-SCENARIO
030400                  IF WCS-POOL NOT = SPACES
030500                     PERFORM AGREGA-CLASE-ESCENARIO
030600                  END-IF
030700               END-IF
030800     END-READ.
030900 CARGA-TLESCN-E. EXIT.
031000
031100 PARTE-LINEA-SCENARIO SECTION.
031200     MOVE SPACES TO WKS-CAMPOS-CSV
031300     UNSTRING WKS-LINEA-SCENARIO DELIMITED BY ","
031400         INTO WCS-ANTIGUEDAD,        WCS-MONTO-RONDA,
031500              WCS-MONTO-INVERSIONISTA, WCS-ACCIONES-RONDA,
031600              WCS-ACCIONES-INVERSIONISTA, WCS-PREFERENTE,
031700              WCS-PARTICIPA,          WCS-TOPE,
031800              WCS-MULTIPLO,           WCS-POOL
031900     END-UNSTRING.
032000 PARTE-LINEA-SCENARIO-E. EXIT.
032100
032200 AGREGA-CLASE-ESCENARIO SECTION.
032300     ADD 1 TO WS-TOTAL-CLASES
032400     SET WS-IDX-CLASE TO WS-TOTAL-CLASES
032500     MOVE WCS-ANTIGUEDAD             TO WCN-TEXTO
032600     MOVE 0                          TO WCN-ESCALA-DESEADA
032700     PERFORM CONVIERTE-TEXTO-A-NUMERO
032800     MOVE WCN-VALOR-SALIDA   TO TLSC-ANTIGUEDAD(WS-IDX-CLASE)
032900     MOVE WCS-MONTO-RONDA             TO WCN-TEXTO
033000     MOVE 2                          TO WCN-ESCALA-DESEADA
033100     PERFORM CONVIERTE-TEXTO-A-NUMERO
033200     MOVE WCN-VALOR-SALIDA   TO TLSC-MONTO-RONDA(WS-IDX-CLASE)
033300     MOVE WCS-MONTO-INVERSIONISTA     TO WCN-TEXTO
033400     MOVE 2                          TO WCN-ESCALA-DESEADA
033500     PERFORM CONVIERTE-TEXTO-A-NUMERO
033600     MOVE WCN-VALOR-SALIDA   TO TLSC-MONTO-INVERSIONISTA(WS-IDX-CLASE)
033700     MOVE WCS-ACCIONES-RONDA          TO WCN-TEXTO
033800     MOVE 2                          TO WCN-ESCALA-DESEADA
033900     PERFORM CONVIERTE-TEXTO-A-NUMERO
034000     MOVE WCN-VALOR-SALIDA   TO TLSC-ACCIONES-RONDA(WS-IDX-CLASE)
034100     MOVE WCS-ACCIONES-INVERSIONISTA  TO WCN-TEXTO
034200     MOVE 2                          TO WCN-ESCALA-DESEADA
034300     PERFORM CONVIERTE-TEXTO-A-NUMERO
034400     MOVE WCN-VALOR-SALIDA TO TLSC-ACCIONES-INVERSIONISTA(WS-IDX-CLASE)
034500     IF WCS-PREFERENTE(1:1) = "1"
034600        MOVE 1 TO TLSC-PREFERENTE(WS-IDX-CLASE)
034700     ELSE
034800        MOVE 0 TO TLSC-PREFERENTE(WS-IDX-CLASE)
034900     END-IF
035000     IF WCS-PARTICIPA(1:1) = "1"
035100        MOVE 1 TO TLSC-PARTICIPA(WS-IDX-CLASE)
035200     ELSE
035300        MOVE 0 TO TLSC-PARTICIPA(WS-IDX-CLASE)
035400     END-IF
035500     IF WCS-TOPE = SPACES
035600        MOVE ZERO TO TLSC-TOPE(WS-IDX-CLASE)
035700     ELSE
035800        MOVE WCS-TOPE            TO WCN-TEXTO
035900        MOVE 4                   TO WCN-ESCALA-DESEADA
036000        PERFORM CONVIERTE-TEXTO-A-NUMERO
036100        MOVE WCN-VALOR-SALIDA    TO TLSC-TOPE(WS-IDX-CLASE)
036200     END-IF
036300     IF WCS-MULTIPLO = SPACES
036400        MOVE 1                   TO TLSC-MULTIPLO-PREF(WS-IDX-CLASE)
036500     ELSE
036600        MOVE WCS-MULTIPLO        TO WCN-TEXTO
036700        MOVE 4                   TO WCN-ESCALA-DESEADA
036800        PERFORM CONVIERTE-TEXTO-A-NUMERO
036900        MOVE WCN-VALOR-SALIDA    TO TLSC-MULTIPLO-PREF(WS-IDX-CLASE)
037000     END-IF
037100     IF WCS-POOL(1:1) = "1"
037200        MOVE 1 TO TLSC-POOL-COMUN(WS-IDX-CLASE)
037300     ELSE
037400        MOVE 0 TO TLSC-POOL-COMUN(WS-IDX-CLASE)
037500     END-IF.
037600 AGREGA-CLASE-ESCENARIO-E. EXIT.
037700******************************************************************
037800*    CONVERSOR GENERICO TEXTO -> NUMERICO (SIN FUNCION NUMVAL)    *
037900******************************************************************
038000 CONVIERTE-TEXTO-A-NUMERO SECTION.
038100     MOVE ZEROS TO WCN-BUFFER-X
038200     MOVE ZERO  TO WCN-VALOR-SALIDA WCN-LONGITUD WCN-PUNTO-POS
038300     IF WCN-TEXTO NOT = SPACES
038400        MOVE 1 TO WCN-I
038500        PERFORM EXPLORA-UN-CARACTER
038600                VARYING WCN-I FROM 1 BY 1
038700                UNTIL WCN-I > 18 OR WCN-TEXTO(WCN-I:1) = SPACE
038800        IF WCN-PUNTO-POS = ZERO
038900           MOVE WCN-LONGITUD TO WCN-DIGITOS-INT
039000           MOVE ZERO         TO WCN-DIGITOS-DEC
039100        ELSE
039200           COMPUTE WCN-DIGITOS-INT = WCN-PUNTO-POS - 1
039300           COMPUTE WCN-DIGITOS-DEC = WCN-LONGITUD - WCN-PUNTO-POS
039400        END-IF
039500        COMPUTE WCN-POS-FIN-ENTERO = 17 - WCN-ESCALA-DESEADA
039600        PERFORM COPIA-UN-DIGITO-ENTERO
039700                VARYING WCN-J FROM 1 BY 1
039800                UNTIL WCN-J > WCN-DIGITOS-INT
039900        IF WCN-ESCALA-DESEADA > 0
040000           PERFORM COPIA-UN-DIGITO-DECIMAL
040100                   VARYING WCN-J FROM 1 BY 1
040200                   UNTIL WCN-J > WCN-ESCALA-DESEADA
040300        END-IF
040400        EVALUATE WCN-ESCALA-DESEADA
040500            WHEN 4     MOVE WCN-BUFFER-DEC4   TO WCN-VALOR-SALIDA
040600            WHEN 2     MOVE WCN-BUFFER-DEC2   TO WCN-VALOR-SALIDA
040700            WHEN OTHER MOVE WCN-BUFFER-ENTERO TO WCN-VALOR-SALIDA
040800        END-EVALUATE
040900     END-IF.
041000 CONVIERTE-TEXTO-A-NUMERO-E. EXIT.
041100
041200 EXPLORA-UN-CARACTER SECTION.
041300     IF WCN-TEXTO(WCN-I:1) = "."
041400        MOVE WCN-I TO WCN-PUNTO-POS
041500     END-IF
041600     MOVE WCN-I TO WCN-LONGITUD.
041700 EXPLORA-UN-CARACTER-E. EXIT.
041800
041900 COPIA-UN-DIGITO-ENTERO SECTION.
042000     COMPUTE WCN-DEST-POS =
042100             WCN-POS-FIN-ENTERO - WCN-DIGITOS-INT + WCN-J
042200     MOVE WCN-TEXTO(WCN-J:1) TO WCN-BUFFER-X(WCN-DEST-POS:1).
042300 COPIA-UN-DIGITO-ENTERO-E. EXIT.
042400
042500 COPIA-UN-DIGITO-DECIMAL SECTION.
042600     COMPUTE WCN-DEST-POS = WCN-POS-FIN-ENTERO + WCN-J
042700     IF WCN-J <= WCN-DIGITOS-DEC
042800        COMPUTE WCN-SRC-POS = WCN-PUNTO-POS + WCN-J
042900        MOVE WCN-TEXTO(WCN-SRC-POS:1) TO WCN-BUFFER-X(WCN-DEST-POS:1)
043000     ELSE
043100        MOVE "0"                      TO WCN-BUFFER-X(WCN-DEST-POS:1)
043200     END-IF.
043300 COPIA-UN-DIGITO-DECIMAL-E. EXIT.
043400******************************************************************
043500*           ORDEN ASCENDENTE POR ANTIGUEDAD (SENIORITY)          *
043600*           (TABLA PEQUENA EN MEMORIA; SE ORDENA A MANO, SIN      *
043700*           USAR EL VERBO SORT, COMO ES COSTUMBRE EN ESTE TALLER) *
043800******************************************************************
043900 ORDENA-POR-ANTIGUEDAD SECTION.
044000     PERFORM ORDENA-PASADA-EXTERNA
044100             VARYING WKS-IDX-AUX FROM 1 BY 1
044200             UNTIL WKS-IDX-AUX > WS-TOTAL-CLASES.
044300 ORDENA-POR-ANTIGUEDAD-E. EXIT.
044400
044500 ORDENA-PASADA-EXTERNA SECTION.
044600     MOVE WKS-IDX-AUX TO WKS-POS-MENOR
044700     PERFORM ORDENA-BUSCA-MENOR
044800             VARYING WKS-IDX-AUX2 FROM WKS-IDX-AUX BY 1
044900             UNTIL WKS-IDX-AUX2 > WS-TOTAL-CLASES
045000     IF WKS-POS-MENOR NOT = WKS-IDX-AUX
045100        MOVE WS-CLASE-TAB(WKS-IDX-AUX)   TO WKS-ESCENARIO-TEMP
045200        MOVE WS-CLASE-TAB(WKS-POS-MENOR) TO WS-CLASE-TAB(WKS-IDX-AUX)
045300        MOVE WKS-ESCENARIO-TEMP          TO WS-CLASE-TAB(WKS-POS-MENOR)
045400     END-IF.
045500 ORDENA-PASADA-EXTERNA-E. EXIT.
045600
045700 ORDENA-BUSCA-MENOR SECTION.
045800     IF TLSC-ANTIGUEDAD(WKS-IDX-AUX2) < TLSC-ANTIGUEDAD(WKS-POS-MENOR)
045900        MOVE WKS-IDX-AUX2 TO WKS-POS-MENOR
046000     END-IF.
046100 ORDENA-BUSCA-MENOR-E. EXIT.
046200
046300 TOTALIZA-INVERTIDO SECTION.
046400     MOVE ZERO TO WKS-TOTAL-INVERTIDO
046500     PERFORM SUMA-INVERTIDO-UNA-CLASE
046600             VARYING WKS-IDX-AUX FROM 1 BY 1
046700             UNTIL WKS-IDX-AUX > WS-TOTAL-CLASES.
046800 TOTALIZA-INVERTIDO-E. EXIT.
046900
047000 SUMA-INVERTIDO-UNA-CLASE SECTION.
047100     ADD TLSC-MONTO-INVERSIONISTA(WKS-IDX-AUX) TO WKS-TOTAL-INVERTIDO.
047200 SUMA-INVERTIDO-UNA-CLASE-E. EXIT.
047300******************************************************************
047400*           CARGA Y ESCALAMIENTO DE VALORES DE SALIDA            *
047500*           (PUNTO UNICO O RANGO "MIN-MAX" PARA BARRIDO)          *
047600******************************************************************
047700 CARGA-TABLA-EXITOS SECTION.
047800     OPEN INPUT EXITREQ
047900     IF FS-EXITREQ NOT = ZERO
048000        PERFORM PROCESA-EXITOS-DEFECTO
048100     ELSE
048200        MOVE ZERO TO WKS-CONTADOR-PUNTOS
048300        PERFORM LEE-UN-EXITREQ THRU LEE-UN-EXITREQ-E
048400                UNTIL FIN-EXITREQ
048500        CLOSE EXITREQ
048600        IF WKS-CONTADOR-PUNTOS = ZERO
048700           PERFORM PROCESA-EXITOS-DEFECTO
048800        END-IF
048900     END-IF.
049000 CARGA-TABLA-EXITOS-E. EXIT.
049100
049200 LEE-UN-EXITREQ SECTION.
049300     READ EXITREQ INTO WKS-LINEA-EXIT
049400          AT END
049500               SET FIN-EXITREQ TO TRUE
049600          NOT AT END
049700               IF WKS-LINEA-EXIT NOT = SPACES
049800                  PERFORM PROCESA-LINEA-EXITREQ
049900               END-IF
050000     END-READ.
050100 LEE-UN-EXITREQ-E. EXIT.
050200
050300 PROCESA-EXITOS-DEFECTO SECTION.
050400     MOVE 15000000.00  TO WKS-EXIT-ACTUAL
050500     PERFORM PROCESA-UN-PUNTO
050600     MOVE 25000000.00  TO WKS-EXIT-ACTUAL
050700     PERFORM PROCESA-UN-PUNTO
050800     MOVE 50000000.00  TO WKS-EXIT-ACTUAL
050900     PERFORM PROCESA-UN-PUNTO
051000     MOVE 100000000.00 TO WKS-EXIT-ACTUAL
051100     PERFORM PROCESA-UN-PUNTO.
051200 PROCESA-EXITOS-DEFECTO-E. EXIT.
051300
051400 PROCESA-LINEA-EXITREQ SECTION.
051500     MOVE SPACES TO WCE-CUERPO-ORIG
051600     MOVE WKS-LINEA-EXIT TO WCE-CUERPO-ORIG
051700     INSPECT WCE-CUERPO-ORIG CONVERTING
051800             "abcdefghijklmnopqrstuvwxyz"
051900          TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
052000     MOVE 1 TO WKS-GUION-POS
052100     PERFORM BUSCA-GUION
052200             VARYING WKS-GUION-POS FROM 1 BY 1
052300             UNTIL WKS-GUION-POS > 20
052400                OR WCE-CUERPO-ORIG(WKS-GUION-POS:1) = "-"
052500     IF WKS-GUION-POS > 20
052600        PERFORM PROCESA-EXITREQ-PUNTO
052700     ELSE
052800        IF WKS-GUION-POS = 1
052900           DISPLAY ">>> RANGO DE SALIDA INVALIDO, SE IGNORA: "
053000                   WCE-CUERPO-ORIG UPON CONSOLE
053100        ELSE
053200           PERFORM PROCESA-EXITREQ-RANGO
053300        END-IF
053400     END-IF.
053500 PROCESA-LINEA-EXITREQ-E. EXIT.
053600
053700 BUSCA-GUION SECTION.
053800     CONTINUE.
053900 BUSCA-GUION-E. EXIT.
054000
054100 PROCESA-EXITREQ-PUNTO SECTION.
054200     MOVE WCE-CUERPO-ORIG TO WKS-ESCALA-TEXTO-ENTRADA
054300     PERFORM ESCALA-UN-VALOR
054400     IF ESCALA-ES-VALIDA
054500        MOVE WCE-VALOR-ESCALADO TO WKS-EXIT-ACTUAL
054600        ADD 1 TO WKS-CONTADOR-PUNTOS
054700        PERFORM PROCESA-UN-PUNTO
054800     END-IF.
054900 PROCESA-EXITREQ-PUNTO-E. EXIT.
055000
055100 PROCESA-EXITREQ-RANGO SECTION.
055200     MOVE SPACES TO WKS-ESCALA-TEXTO-ENTRADA
055250     COMPUTE WKS-LARGO-IZQ = WKS-GUION-POS - 1
055300     MOVE WCE-CUERPO-ORIG(1:WKS-LARGO-IZQ)
055400                                 TO WKS-ESCALA-TEXTO-ENTRADA
055500     PERFORM ESCALA-UN-VALOR
055600     IF ESCALA-ES-VALIDA
055700        MOVE WCE-VALOR-ESCALADO TO WKS-EXIT-MIN
055800        COMPUTE WKS-IDX-AUX  = WKS-GUION-POS + 1
055900        COMPUTE WKS-LARGO-DER = 21 - WKS-IDX-AUX
056000        MOVE SPACES TO WKS-ESCALA-TEXTO-ENTRADA
056100        MOVE WCE-CUERPO-ORIG(WKS-IDX-AUX:WKS-LARGO-DER)
056200                                 TO WKS-ESCALA-TEXTO-ENTRADA
056300        PERFORM ESCALA-UN-VALOR
056400        IF ESCALA-ES-VALIDA
056500           MOVE WCE-VALOR-ESCALADO TO WKS-EXIT-MAX
056600           IF WKS-EXIT-MIN >= WKS-EXIT-MAX
056700              DISPLAY ">>> RANGO DE SALIDA INVALIDO (MIN >= MAX), "
056800                      "SE IGNORA: " WCE-CUERPO-ORIG UPON CONSOLE
056900           ELSE
057000              ADD 1 TO WKS-CONTADOR-PUNTOS
057100              PERFORM PROCESA-BARRIDO-EXITREQ
057200           END-IF
057300        END-IF
057400     END-IF.
057500 PROCESA-EXITREQ-RANGO-E. EXIT.
057600
057700 ESCALA-UN-VALOR SECTION.
057800     MOVE ZERO   TO WCE-LONGITUD WCE-MULTIPLICADOR WCE-VALOR-ESCALADO
057900     MOVE "N"    TO WKS-ESCALA-VALIDA
058000     MOVE SPACES TO WCE-CUERPO-NUM
058100     MOVE 20     TO WCE-LONGITUD
058200     PERFORM BUSCA-FIN-TEXTO
058300             VARYING WCE-LONGITUD FROM 20 BY -1
058400             UNTIL WCE-LONGITUD = 0
058500                OR WKS-ESCALA-TEXTO-ENTRADA(WCE-LONGITUD:1) NOT = SPACE
058600     IF WCE-LONGITUD = ZERO
058700        DISPLAY ">>> VALOR DE SALIDA EN BLANCO, SE IGNORA <<<"
058800                UPON CONSOLE
058900     ELSE
059000        MOVE WKS-ESCALA-TEXTO-ENTRADA(WCE-LONGITUD:1) TO WCE-ULTIMO
059100        EVALUATE WCE-ULTIMO
059200            WHEN "K"
059300                 MOVE 1000         TO WCE-MULTIPLICADOR
059400                 COMPUTE WCE-LONGITUD = WCE-LONGITUD - 1
059500            WHEN "M"
059600                 MOVE 1000000      TO WCE-MULTIPLICADOR
059700                 COMPUTE WCE-LONGITUD = WCE-LONGITUD - 1
059800            WHEN "B"
059900                 MOVE 1000000000   TO WCE-MULTIPLICADOR
060000                 COMPUTE WCE-LONGITUD = WCE-LONGITUD - 1
060100            WHEN OTHER
060200                 MOVE 1            TO WCE-MULTIPLICADOR
060300        END-EVALUATE
060400        IF WCE-LONGITUD = ZERO
060500           DISPLAY ">>> VALOR DE SALIDA INVALIDO: "
060600                   WKS-ESCALA-TEXTO-ENTRADA UPON CONSOLE
060700        ELSE
060800           MOVE WKS-ESCALA-TEXTO-ENTRADA(1:WCE-LONGITUD)
060900                                     TO WCE-CUERPO-NUM
061000           IF WCE-CUERPO-NUM(1:WCE-LONGITUD) IS NUMERICO-EXT
061100              MOVE WCE-CUERPO-NUM   TO WCN-TEXTO
061200              MOVE 4                TO WCN-ESCALA-DESEADA
061300              PERFORM CONVIERTE-TEXTO-A-NUMERO
061400              MOVE WCN-VALOR-SALIDA TO WCE-VALOR-BASE
061500              COMPUTE WCE-VALOR-ESCALADO ROUNDED =
061600                      WCE-VALOR-BASE * WCE-MULTIPLICADOR
061700              MOVE "S"              TO WKS-ESCALA-VALIDA
061800           ELSE
061900              DISPLAY ">>> VALOR DE SALIDA NO NUMERICO, ABORTA: "
062000                      WKS-ESCALA-TEXTO-ENTRADA UPON CONSOLE
062100              PERFORM CIERRA-ARCHIVOS
062200              STOP RUN
062300           END-IF
062400        END-IF
062500     END-IF.
062600 ESCALA-UN-VALOR-E. EXIT.
062700
062800 BUSCA-FIN-TEXTO SECTION.
062900     CONTINUE.
063000 BUSCA-FIN-TEXTO-E. EXIT.
063100
063200 PROCESA-BARRIDO-EXITREQ SECTION.
063300     COMPUTE WKS-PASO-SWEEP ROUNDED =
063400             (WKS-EXIT-MAX - WKS-EXIT-MIN) / 100
063500     PERFORM CALCULA-UN-PUNTO-BARRIDO
063600             VARYING WKS-PUNTO-IDX FROM 0 BY 1
063700             UNTIL WKS-PUNTO-IDX > 100.
063800 PROCESA-BARRIDO-EXITREQ-E. EXIT.
063900
064000 CALCULA-UN-PUNTO-BARRIDO SECTION.
064100     COMPUTE WKS-EXIT-ACTUAL ROUNDED =
064200             WKS-EXIT-MIN + (WKS-PUNTO-IDX * WKS-PASO-SWEEP)
064300     IF WKS-EXIT-ACTUAL <= WKS-EXIT-MAX
064400        PERFORM PROCESA-UN-PUNTO
064500     END-IF.
064600 CALCULA-UN-PUNTO-BARRIDO-E. EXIT.
064700******************************************************************
064800*           CASCADA DE INVERSIONISTA PARA UN PUNTO DE            *
064900*           VALOR DE SALIDA (TRES PASES POR ANTIGUEDAD)           *
065000******************************************************************
065100 PROCESA-UN-PUNTO SECTION.
065200     MOVE WKS-EXIT-ACTUAL TO WKS-RESTANTE
065300     MOVE ZERO TO WKS-N-TOT
065400     PERFORM SUMA-ACCIONES-N-TOT
065500             VARYING WKS-IDX-AUX FROM 1 BY 1
065600             UNTIL WKS-IDX-AUX > WS-TOTAL-CLASES
065700     PERFORM LIMPIA-TRABAJO-UNA-CLASE
065800             VARYING WKS-IDX-AUX FROM 1 BY 1
065900             UNTIL WKS-IDX-AUX > WS-TOTAL-CLASES
066000     PERFORM PASO1-PREFERENTES
066100     PERFORM PASO2-TOPE-PARTICIPACION
066200     PERFORM PASO3-POOL-RESIDUAL
066300     PERFORM CALCULA-PORCION-INVERSIONISTA
066400     PERFORM CALCULA-MOIC
066500     PERFORM ESCRIBE-INVOUT
066600     IF WKS-IMPRIME-TRAZA
066700        DISPLAY "PUNTO EXIT=" WKS-EXIT-ACTUAL
066800                " INVESTOR-EXIT=" WKS-INVESTOR-EXIT-TOTAL
066900                " MOIC=" WKS-MOIC UPON CONSOLE
067000     END-IF.
067100 PROCESA-UN-PUNTO-E. EXIT.
067200
067300 SUMA-ACCIONES-N-TOT SECTION.
067400     ADD TLSC-ACCIONES-RONDA(WKS-IDX-AUX) TO WKS-N-TOT.
067500 SUMA-ACCIONES-N-TOT-E. EXIT.
067600
067700 LIMPIA-TRABAJO-UNA-CLASE SECTION.
067800     MOVE ZERO TO TLSC-PREFERENCIA-RETENIDA(WKS-IDX-AUX)
067900                  TLSC-PAGO-CLASE(WKS-IDX-AUX)
068000                  TLSC-PAGO-INVERSIONISTA(WKS-IDX-AUX)
068100     MOVE "N" TO TLSC-IN-ASIGNADO(WKS-IDX-AUX).
068200 LIMPIA-TRABAJO-UNA-CLASE-E. EXIT.
068300******************************************************************
068400*    PASE 1 - CLASES PREFERENTES, EN ORDEN DE ANTIGUEDAD         *
068500******************************************************************
068600 PASO1-PREFERENTES SECTION.
068700     PERFORM PASO1-UNA-CLASE
068800             VARYING WKS-IDX-AUX FROM 1 BY 1
068900             UNTIL WKS-IDX-AUX > WS-TOTAL-CLASES.
069000 PASO1-PREFERENTES-E. EXIT.
069100
069200 PASO1-UNA-CLASE SECTION.
069300     IF TLSC-PREFERENTE(WKS-IDX-AUX) = 1
069400        COMPUTE WKS-PREFERENCIA ROUNDED =
069500                TLSC-MULTIPLO-PREF(WKS-IDX-AUX)
069600                    * TLSC-MONTO-RONDA(WKS-IDX-AUX)
069700        IF TLSC-PARTICIPA(WKS-IDX-AUX) = 0
069800           PERFORM PASO1-NO-PARTICIPANTE
069900        ELSE
070000           PERFORM PASO1-PARTICIPANTE
070100        END-IF
070200     END-IF.
070300 PASO1-UNA-CLASE-E. EXIT.
070400
070500 PASO1-NO-PARTICIPANTE SECTION.
070600     COMPUTE WKS-RATIO ROUNDED =
070700             TLSC-ACCIONES-RONDA(WKS-IDX-AUX) / WKS-N-TOT
070800     COMPUTE WKS-CONVERSION-VALOR ROUNDED = WKS-RESTANTE * WKS-RATIO
070900     IF WKS-PREFERENCIA > WKS-CONVERSION-VALOR
071000        MOVE WKS-PREFERENCIA      TO WKS-TOTAL-TENTATIVO
071100     ELSE
071200        MOVE WKS-CONVERSION-VALOR TO WKS-TOTAL-TENTATIVO
071300     END-IF
071400     IF WKS-TOTAL-TENTATIVO > WKS-RESTANTE
071500        MOVE WKS-RESTANTE TO WKS-TOTAL-TENTATIVO
071600     END-IF
071700     MOVE WKS-TOTAL-TENTATIVO TO TLSC-PAGO-CLASE(WKS-IDX-AUX)
071800     SUBTRACT WKS-TOTAL-TENTATIVO FROM WKS-RESTANTE
071900     SUBTRACT TLSC-ACCIONES-RONDA(WKS-IDX-AUX) FROM WKS-N-TOT
072000     MOVE "S" TO TLSC-IN-ASIGNADO(WKS-IDX-AUX).
072100 PASO1-NO-PARTICIPANTE-E. EXIT.
072200
072300 PASO1-PARTICIPANTE SECTION.
072400     IF WKS-RESTANTE <= WKS-PREFERENCIA
072500        MOVE WKS-RESTANTE TO TLSC-PAGO-CLASE(WKS-IDX-AUX)
072600        SUBTRACT TLSC-ACCIONES-RONDA(WKS-IDX-AUX) FROM WKS-N-TOT
072700        MOVE ZERO TO WKS-RESTANTE
072800        MOVE "S"  TO TLSC-IN-ASIGNADO(WKS-IDX-AUX)
072900     ELSE
073000        IF TLSC-TOPE(WKS-IDX-AUX) = ZERO
073100           MOVE WKS-PREFERENCIA TO TLSC-PREFERENCIA-RETENIDA(WKS-IDX-AUX)
073200           SUBTRACT WKS-PREFERENCIA FROM WKS-RESTANTE
073300        ELSE
073400           PERFORM PASO1-PARTICIPANTE-TOPADA
073500        END-IF
073600     END-IF.
073700 PASO1-PARTICIPANTE-E. EXIT.
073800
073900 PASO1-PARTICIPANTE-TOPADA SECTION.
074000     COMPUTE WKS-RATIO ROUNDED =
074100             TLSC-ACCIONES-RONDA(WKS-IDX-AUX) / WKS-N-TOT
074200     COMPUTE WKS-CONVERSION-VALOR ROUNDED = WKS-RESTANTE * WKS-RATIO
074300     COMPUTE WKS-TOPE-MONTO ROUNDED =
074400             TLSC-TOPE(WKS-IDX-AUX) * TLSC-MONTO-RONDA(WKS-IDX-AUX)
074500     IF WKS-TOPE-MONTO <= WKS-CONVERSION-VALOR
074600        MOVE WKS-CONVERSION-VALOR TO TLSC-PAGO-CLASE(WKS-IDX-AUX)
074700        SUBTRACT WKS-CONVERSION-VALOR FROM WKS-RESTANTE
074800        SUBTRACT TLSC-ACCIONES-RONDA(WKS-IDX-AUX) FROM WKS-N-TOT
074900        MOVE "S" TO TLSC-IN-ASIGNADO(WKS-IDX-AUX)
075000     ELSE
075100        MOVE WKS-PREFERENCIA TO TLSC-PREFERENCIA-RETENIDA(WKS-IDX-AUX)
075200        SUBTRACT WKS-PREFERENCIA FROM WKS-RESTANTE
075300     END-IF.
075400 PASO1-PARTICIPANTE-TOPADA-E. EXIT.
075500******************************************************************
075600*    PASE 2 - TOPE DE PARTICIPACION (PREFERENTES                 *
075700*    PARTICIPANTES TOPADAS QUE QUEDARON SIN ASIGNAR EN EL PASE 1) *
075800******************************************************************
075900 PASO2-TOPE-PARTICIPACION SECTION.
076000     PERFORM PASO2-UNA-CLASE
076100             VARYING WKS-IDX-AUX FROM 1 BY 1
076200             UNTIL WKS-IDX-AUX > WS-TOTAL-CLASES.
076300 PASO2-TOPE-PARTICIPACION-E. EXIT.
076400
076500 PASO2-UNA-CLASE SECTION.
076600     IF TLSC-PREFERENTE(WKS-IDX-AUX) = 1
076700        AND TLSC-PARTICIPA(WKS-IDX-AUX) = 1
076800        AND TLSC-TOPE(WKS-IDX-AUX) NOT = ZERO
076900        AND TLSC-IN-ASIGNADO(WKS-IDX-AUX) = "N"
077000        COMPUTE WKS-RATIO ROUNDED =
077100                TLSC-ACCIONES-RONDA(WKS-IDX-AUX) / WKS-N-TOT
077200        COMPUTE WKS-PARTICIPACION ROUNDED = WKS-RESTANTE * WKS-RATIO
077300        COMPUTE WKS-TOTAL-TENTATIVO =
077400                TLSC-PREFERENCIA-RETENIDA(WKS-IDX-AUX) + WKS-PARTICIPACION
077500        COMPUTE WKS-TOPE-MONTO ROUNDED =
077600                TLSC-TOPE(WKS-IDX-AUX) * TLSC-MONTO-RONDA(WKS-IDX-AUX)
077700        IF WKS-TOTAL-TENTATIVO > WKS-TOPE-MONTO
077800           MOVE WKS-TOPE-MONTO TO WKS-TOTAL-TENTATIVO
077900        END-IF
078000        COMPUTE WKS-INCREMENTO = WKS-TOTAL-TENTATIVO
078100                - TLSC-PREFERENCIA-RETENIDA(WKS-IDX-AUX)
078200        SUBTRACT WKS-INCREMENTO FROM WKS-RESTANTE
078300        MOVE WKS-TOTAL-TENTATIVO TO TLSC-PAGO-CLASE(WKS-IDX-AUX)
078400        SUBTRACT TLSC-ACCIONES-RONDA(WKS-IDX-AUX) FROM WKS-N-TOT
078500        MOVE "S" TO TLSC-IN-ASIGNADO(WKS-IDX-AUX)
078600     END-IF.
078700 PASO2-UNA-CLASE-E. EXIT.
078800******************************************************************
078900*    PASE 3 - POOL RESIDUAL (PREFERENTES PARTICIPANTES           *
079000*    SIN TOPE PENDIENTES Y CLASES COMUNES)                        *
079100******************************************************************
079200 PASO3-POOL-RESIDUAL SECTION.
079300     PERFORM PASO3-UNA-CLASE
079400             VARYING WKS-IDX-AUX FROM 1 BY 1
079500             UNTIL WKS-IDX-AUX > WS-TOTAL-CLASES.
079600 PASO3-POOL-RESIDUAL-E. EXIT.
079700
079800 PASO3-UNA-CLASE SECTION.
079900     IF TLSC-IN-ASIGNADO(WKS-IDX-AUX) = "N"
080000        IF WKS-N-TOT = ZERO
080100           MOVE ZERO TO WKS-INCREMENTO
080200        ELSE
080300           COMPUTE WKS-RATIO ROUNDED =
080400                   TLSC-ACCIONES-RONDA(WKS-IDX-AUX) / WKS-N-TOT
080500           COMPUTE WKS-INCREMENTO ROUNDED = WKS-RESTANTE * WKS-RATIO
080600        END-IF
080700        COMPUTE TLSC-PAGO-CLASE(WKS-IDX-AUX) =
080800                TLSC-PREFERENCIA-RETENIDA(WKS-IDX-AUX) + WKS-INCREMENTO
080900        SUBTRACT WKS-INCREMENTO FROM WKS-RESTANTE
081000        SUBTRACT TLSC-ACCIONES-RONDA(WKS-IDX-AUX) FROM WKS-N-TOT
081100        MOVE "S" TO TLSC-IN-ASIGNADO(WKS-IDX-AUX)
081200     END-IF.
081300 PASO3-UNA-CLASE-E. EXIT.
081400******************************************************************
081500*    PORCION DEL INVERSIONISTA Y MULTIPLO SOBRE LO INVERTIDO      *
081600*    (MOIC)                                                       *
081700******************************************************************
081800 CALCULA-PORCION-INVERSIONISTA SECTION.
081900     MOVE ZERO TO WKS-INVESTOR-EXIT-TOTAL
082000     PERFORM CALCULA-PORCION-UNA-CLASE
082100             VARYING WKS-IDX-AUX FROM 1 BY 1
082200             UNTIL WKS-IDX-AUX > WS-TOTAL-CLASES.
082300 CALCULA-PORCION-INVERSIONISTA-E. EXIT.
082400
082500 CALCULA-PORCION-UNA-CLASE SECTION.
082600     IF TLSC-ACCIONES-RONDA(WKS-IDX-AUX) = ZERO
082700        MOVE ZERO TO TLSC-PAGO-INVERSIONISTA(WKS-IDX-AUX)
082800     ELSE
082900        COMPUTE WKS-RATIO ROUNDED =
083000                TLSC-ACCIONES-INVERSIONISTA(WKS-IDX-AUX)
083100                    / TLSC-ACCIONES-RONDA(WKS-IDX-AUX)
083200        COMPUTE WKS-INVESTOR-SLICE ROUNDED =
083300                TLSC-PAGO-CLASE(WKS-IDX-AUX) * WKS-RATIO
083400        MOVE WKS-INVESTOR-SLICE TO TLSC-PAGO-INVERSIONISTA(WKS-IDX-AUX)
083500     END-IF
083600     ADD TLSC-PAGO-INVERSIONISTA(WKS-IDX-AUX) TO WKS-INVESTOR-EXIT-TOTAL.
083700 CALCULA-PORCION-UNA-CLASE-E. EXIT.
083800
083900 CALCULA-MOIC SECTION.
084000     IF WKS-TOTAL-INVERTIDO = ZERO
084100        MOVE ZERO TO WKS-MOIC
084200     ELSE
084300        COMPUTE WKS-MOIC ROUNDED =
084400                WKS-INVESTOR-EXIT-TOTAL / WKS-TOTAL-INVERTIDO
084500     END-IF.
084600 CALCULA-MOIC-E. EXIT.
084700******************************************************************
084800*           REPORTE #5 - RESULTADOS DEL INVERSIONISTA            *
084900******************************************************************
085000 ESCRIBE-INVOUT SECTION.
085100     MOVE SPACES TO WKS-LINEA-IMPRESION
085200     MOVE WKS-EXIT-ACTUAL           TO WKS-MASCARA-EXIT
085300     MOVE WKS-INVESTOR-EXIT-TOTAL   TO WKS-MASCARA-INVERSIONISTA
085400     MOVE WKS-MOIC                  TO WKS-MASCARA-MOIC
085500     STRING "EXIT=" WKS-MASCARA-EXIT
085600            "  INVESTOR-EXIT=" WKS-MASCARA-INVERSIONISTA
085700            "  MOIC=" WKS-MASCARA-MOIC
085800            DELIMITED BY SIZE INTO WKS-LINEA-IMPRESION
085900     WRITE REG-INVOUT FROM WKS-LINEA-IMPRESION
086000     ADD 1 TO WKS-CONTADOR-LINEAS.
086100 ESCRIBE-INVOUT-E. EXIT.
