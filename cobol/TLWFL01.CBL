000100******************************************************************
000200* FECHA       : 14/03/1989                                       *
000300* PROGRAMADOR : ERICK RAMIREZ (PEDR)                             *
000400* APLICACION  : MODELOS FINANCIEROS / CAPITALIZACION             *
000500* PROGRAMA    : TLWFL01                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : CALCULA LA CASCADA DE PREFERENCIAS DE LIQUIDA-   *
000800*             : CION DE UNA TABLA DE CAPITALIZACION PARA UNO O   *
000900*             : VARIOS VALORES DE SALIDA (EXIT), APLICANDO PILA  *
001000*             : DE PREFERENCIAS, POOL RESIDUAL CON PARTICIPA-    *
001100*             : CION Y PRUEBA DE CONVERSION A COMUN              *
001200* ARCHIVOS    : CAPTABLE=C, EXITREQ=C, RPTOUT=A                  *
001300* ACCION (ES) : R=REPORTE                                        *
001400* INSTALADO   : 14/03/1989                                       *
001500* BPM/RATIONAL: 100417                                           *
001600* NOMBRE      : CASCADA DE PREFERENCIAS DE LIQUIDACION           *
001700* DESCRIPCION : CALCULO BATCH DE DISTRIBUCION DE SALIDA          *
001800******************************************************************
001900*                                                                *
002000*    B I T A C O R A   D E   C A M B I O S                       *
002100*                                                                *
002200*    14/03/1989  PEDR  000000  PROGRAMA ORIGINAL.  CARGA DE      *
002300*                       TABLA DE CAPITALIZACION, PILA DE         *
002400*                       PREFERENCIAS Y REPORTE RESUMEN UNICA-    *
002500*                       MENTE (UN SOLO VALOR DE SALIDA).         *
002600*    02/08/1989  PEDR  000114  SE AGREGA POOL RESIDUAL CON       *
002700*                       PARTICIPACION Y TOPES ITERATIVOS DE      *
002800*                       REPARTO.                                 *
002900*    19/01/1990  PEDR  000158  SE AGREGA PRUEBA DE CONVERSION A  *
003000*                       COMUN PARA CLASES NO PARTICIPANTES       *
003100*                       CONVERTIBLES.                            *
003200*    11/06/1990  CHG   000203  SE PERMITE CORRER VARIOS VALORES  *
003300*                       DE SALIDA EN UNA SOLA CORRIDA (ARCHIVO    *
003400*                       EXITREQ); SI NO HAY ARCHIVO SE USA JUEGO *
003500*                       POR DEFECTO 15M/25M/50M/100M.            *
003600*    30/09/1991  CHG   000245  REPORTE MATRIZ DE CASCADA         *
003700*                       AGREGADO; UNA COLUMNA POR VALOR DE SALIDA*
003800*    22/04/1992  MVL   000301  REPORTE DE ANALISIS DE CONVERSION *
003900*                       AGREGADO (CLASES CONVERTIDAS Y TOPADAS). *
004000*    15/02/1993  MVL   000330  REPORTE DETALLADO DE CASCADA PARA *
004100*                       UN SOLO VALOR DE SALIDA (ESTRUCTURA DE   *
004200*                       PRIORIDADES + DISTRIBUCION FINAL).       *
004300*    08/11/1994  PEDR  000377  CORRECCION: EL POOL RESIDUAL NO   *
004400*                       EXCLUIA LAS CLASES QUE CONVIRTIERON EN   *
004500*                       EL PASE FINAL; QUEDABAN SIN REPARTO.     *
004600*    27/07/1995  CHG   000402  VALIDACION DE TABLA DE CAPITALI-  *
004700*                       ZACION VACIA; EL PROGRAMA AVISA Y        *
004800*                       TERMINA SIN GENERAR REPORTES.            *
004900*    03/01/1999  RTZ   000455  REVISION DE SIGLO: LOS CAMPOS DE  *
005000*                       FECHA DE ESTE PROGRAMA NUNCA ALMACENARON *
005100*                       AAAA DE 2 POSICIONES; SE DEJA CONSTANCIA *
005200*                       QUE NO APLICA CAMBIO AL NO EXISTIR       *
005300*                       ARITMETICA DE FECHAS EN ESTE MODULO.     *
005400*    14/05/2001  JQT   000520  SE AGREGA ESCALAMIENTO DE VALOR   *
005500*                       DE SALIDA CON SUFIJO K/M/B, EN LUGAR DE  *
005600*                       RECIBIR SIEMPRE EL MONTO TOTAL.          *
005700*    09/09/2004  JQT   000588  ENCABEZADOS DE REPORTE AJUSTADOS  *
005800*                       A SOLICITUD DE CONTROL FINANCIERO.       *
005900*    21/03/2007  LHM   000641  TOPE DE PARTICIPACION EXPRESADO   *
006000*                       "n.nx" O "None" EN REPORTE RESUMEN.      *
006100*    06/10/2009  LHM   000689  LIMPIEZA DE PARRAFOS SIN USO Y    *
006200*                       ESTANDARIZACION DE NOMBRES DE CAMPOS DE  *
006300*                       TRABAJO CON PREFIJO TLCT-.                *
006400*                                                                *
006500******************************************************************
006600 IDENTIFICATION DIVISION.
006700 PROGRAM-ID.    TLWFL01.
006800 AUTHOR.        ERICK RAMIREZ.
006900 INSTALLATION.  DEPARTAMENTO DE SISTEMAS - MODELOS FINANCIEROS.
007000 DATE-WRITTEN.  14/03/1989.
007100 DATE-COMPILED.
007200 SECURITY.      USO INTERNO - SOLO PERSONAL AUTORIZADO.
007300 ENVIRONMENT DIVISION.
007400 CONFIGURATION SECTION.
007500 SPECIAL-NAMES.
007600     C01 IS TOP-OF-FORM
007700     CLASS NUMERICO-EXT    IS "0" THRU "9", " "
007800     CLASS LETRA-SUFIJO    IS "K", "M", "B", "k", "m", "b"
007900     UPSI-0 IS WKS-UPSI-0
008000         ON  STATUS IS WKS-IMPRIME-DETALLE
008100         OFF STATUS IS WKS-OMITE-DETALLE.
008200 INPUT-OUTPUT SECTION.
008300 FILE-CONTROL.
008400*----------------------------------------------------------------*
008500*    ARCHIVOS DE ENTRADA                                         *
008600*----------------------------------------------------------------*
008700     SELECT CAPTABLE ASSIGN TO CAPTABLE
008800            ORGANIZATION IS LINE SEQUENTIAL
008900            FILE STATUS  IS FS-CAPTABLE.
009000     SELECT EXITREQ  ASSIGN TO EXITREQ
009100            ORGANIZATION IS LINE SEQUENTIAL
009200            FILE STATUS  IS FS-EXITREQ.
009300*----------------------------------------------------------------*
009400*    ARCHIVO DE SALIDA                                           *
009500*----------------------------------------------------------------*
009600     SELECT RPTOUT   ASSIGN TO RPTOUT
009700            ORGANIZATION IS LINE SEQUENTIAL
009800            FILE STATUS  IS FS-RPTOUT.
009900 DATA DIVISION.
010000 FILE SECTION.
010100******************************************************************
010200*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
010300******************************************************************
010400*   TABLA DE CAPITALIZACION - UNA LINEA DE TEXTO POR CLASE       *
010500 FD  CAPTABLE
010600     RECORDING MODE IS F.
010700 01  REG-CAPTABLE                    PIC X(200).
010800*   SOLICITUDES DE VALOR DE SALIDA - UNA LINEA POR VALOR         *
010900 FD  EXITREQ
011000     RECORDING MODE IS F.
011100 01  REG-EXITREQ                     PIC X(020).
011200*   REPORTES IMPRESOS DE LA CASCADA                              *
011300 FD  RPTOUT
011400     RECORDING MODE IS F.
011500 01  REG-RPTOUT                      PIC X(132).
011600 WORKING-STORAGE SECTION.
011610******************************************************************
011620*           CONTADORES, INDICES Y BANDERAS DE UN SOLO CAMPO       *
011630*           (ITEM NIVEL 77 - NO FORMAN PARTE DE NINGUN REGISTRO)  *
011640******************************************************************
011650 77  WKS-CONTADOR-PRIMERA            PIC 9(01) COMP VALUE ZERO.
011660 77  WKS-IDX-AUX                     PIC 9(02) COMP VALUE ZERO.
011670 77  WKS-IDX-AUX2                    PIC 9(02) COMP VALUE ZERO.
011680 77  WKS-EXITO-ACTUAL                PIC 9(02) COMP VALUE ZERO.
011685 77  WKS-CONTADOR-LINEAS             PIC 9(04) COMP VALUE ZERO.
011690 77  WKS-HUBO-CONVERSION-EXIT        PIC X(01) VALUE "N".
011691     88  CONVERSION-EN-ESTE-EXIT          VALUE "S".
011692 77  WKS-HUBO-TOPE-EXIT              PIC X(01) VALUE "N".
011693     88  TOPE-EN-ESTE-EXIT                VALUE "S".
011700******************************************************************
011800*           RECURSOS DE ESTADO DE ARCHIVO                        *
011900******************************************************************
012000 01  WKS-FS-STATUS.
012100     05  FS-CAPTABLE                 PIC 9(02) VALUE ZEROS.
012200     05  FS-EXITREQ                  PIC 9(02) VALUE ZEROS.
012300     05  FS-RPTOUT                   PIC 9(02) VALUE ZEROS.
012400******************************************************************
012500*           SWITCHES DE CONTROL                                  *
012600******************************************************************
012700 01  WKS-SWITCHES.
012800     05  WKS-FIN-CAPTABLE            PIC X(01) VALUE "N".
012900         88  FIN-CAPTABLE                 VALUE "S".
013000     05  WKS-FIN-EXITREQ             PIC X(01) VALUE "N".
013100         88  FIN-EXITREQ                  VALUE "S".
013200     05  WKS-UPSI-0                  PIC X(01) VALUE "1".
013300         88  WKS-IMPRIME-DETALLE          VALUE "1".
013400         88  WKS-OMITE-DETALLE             VALUE "0".
013500     05  WKS-TABLA-VACIA             PIC X(01) VALUE "N".
013600         88  CAPTABLE-VACIA                VALUE "S".
013700     05  WKS-CONTINUAR-POOL          PIC X(01) VALUE "N".
013800         88  SIGUE-REPARTIENDO             VALUE "S".
013900     05  WKS-SE-TOPO-RONDA           PIC X(01) VALUE "N".
014000     05  WKS-HUBO-ELECTOS            PIC X(01) VALUE "N".
014100         88  HUBO-CLASES-ELECTAS           VALUE "S".
014200******************************************************************
014300*           AREAS DE LECTURA Y PARTICION DE LINEAS DE TEXTO      *
014400******************************************************************
014500 01  WKS-LINEA-CAPTABLE              PIC X(200).
014600 01  WKS-LINEA-EXIT                  PIC X(020).
014700 01  WKS-CAMPOS-CSV.
014800     05  WCS-SERIE                   PIC X(18).
014900     05  WCS-ORDEN                   PIC X(10).
015000     05  WCS-ACCIONES                PIC X(14).
015100     05  WCS-PRECIO                  PIC X(14).
015200     05  WCS-MULTIPLO                PIC X(10).
015300     05  WCS-PARTICIPA               PIC X(05).
015400     05  WCS-CONVERTIBLE             PIC X(05).
015500     05  WCS-TOPE                    PIC X(10).
015600     05  WCS-ANTIDIL                 PIC X(04).
015800******************************************************************
015900*           CONVERSOR GENERICO DE TEXTO NUMERICO A CAMPO 9        *
016000*           (EL ARCHIVO CAPTABLE VIENE EN TEXTO DELIMITADO POR    *
016100*           COMAS; SIN FUNCION NUMVAL SE ARMA EL VALOR DIGITO A   *
016200*           DIGITO Y SE REINTERPRETA VIA REDEFINES)               *
016300******************************************************************
016400 01  WKS-CONVERSOR-NUMERICO.
016500     05  WCN-TEXTO                   PIC X(18).
016600     05  WCN-ESCALA-DESEADA          PIC 9(01) COMP.
016700     05  WCN-LONGITUD                PIC 9(02) COMP.
016800     05  WCN-PUNTO-POS               PIC 9(02) COMP.
016900     05  WCN-DIGITOS-INT             PIC 9(02) COMP.
017000     05  WCN-DIGITOS-DEC             PIC 9(02) COMP.
017100     05  WCN-POS-FIN-ENTERO          PIC 9(02) COMP.
017200     05  WCN-DEST-POS                PIC 9(02) COMP.
017300     05  WCN-SRC-POS                 PIC 9(02) COMP.
017400     05  WCN-I                       PIC 9(02) COMP.
017500     05  WCN-J                       PIC 9(02) COMP.
017600     05  WCN-BUFFER-X                PIC X(17) VALUE ZEROS.
017700     05  WCN-BUFFER-ENTERO REDEFINES WCN-BUFFER-X
017800                                     PIC 9(17).
017900     05  WCN-BUFFER-DEC4   REDEFINES WCN-BUFFER-X
018000                                     PIC 9(13)V9(04).
018100     05  WCN-VALOR-SALIDA            PIC 9(13)V9(04).
018200******************************************************************
018300*           TABLA EN MEMORIA DE LA CAPITALIZACION                *
018400*           (UNA OCURRENCIA POR CLASE DE ACCION LEIDA)           *
018500******************************************************************
018600 01  WKS-TABLA-CAPTABLE.
018700     05  WS-TOTAL-CLASES             PIC 9(02) COMP VALUE ZERO.
018800     05  WS-CLASE-TAB OCCURS 1 TO 50 TIMES
018900                       DEPENDING ON WS-TOTAL-CLASES
019000                       INDEXED BY WS-IDX-CLASE.
019100         COPY TLCAPT.
019400******************************************************************
019500*           TABLA EN MEMORIA DE VALORES DE SALIDA (EXIT)         *
019600******************************************************************
019700 01  WKS-TABLA-EXITOS.
019800     05  WS-TOTAL-EXITOS             PIC 9(02) COMP VALUE ZERO.
019900     05  WS-EXITO-TAB OCCURS 1 TO 50 TIMES
020000                       DEPENDING ON WS-TOTAL-EXITOS
020100                       INDEXED BY WS-IDX-EXITO.
020200         10  WS-VALOR-SALIDA         PIC 9(15)V9(02).
020300         10  FILLER                  PIC X(05) VALUE SPACES.
020500******************************************************************
020600*           CAMPOS DE TRABAJO DE ESCALAMIENTO DE VALOR DE SALIDA*
020700******************************************************************
020800 01  WKS-ESCALA-EXIT.
020900     05  WCE-CUERPO-ORIG             PIC X(20).
021000     05  WCE-CUERPO                  PIC X(20).
021100     05  WCE-LONGITUD                PIC 9(02) COMP.
021200     05  WCE-ULTIMO                  PIC X(01).
021300     05  WCE-SUFIJO                  PIC X(01).
021400     05  WCE-MULTIPLICADOR           PIC 9(10) COMP.
021500     05  WCE-CUERPO-NUM              PIC X(18).
021600     05  WCE-CUERPO-NUM-R REDEFINES WCE-CUERPO-NUM
021700                                     PIC X(18).
021800     05  WCE-VALOR-BASE              PIC 9(13)V9(04).
021900     05  WCE-VALOR-ESCALADO          PIC 9(15)V9(02).
022000******************************************************************
022100*           ACUMULADORES DE LA CASCADA DE PAGO (UN JUEGO POR     *
022200*           VALOR DE SALIDA EVALUADO)                            *
022300******************************************************************
022400 01  WKS-CASCADA.
022500     05  WKS-RESTANTE                PIC S9(15)V9(02).
022600     05  WKS-RESTANTE-INICIO-RONDA   PIC S9(15)V9(02).
022700     05  WKS-DISTRIBUIDO-RONDA       PIC S9(15)V9(02).
022800     05  WKS-MONTO-RONDA             PIC S9(15)V9(04).
022900     05  WKS-MONTO-TOPE-CLASE        PIC S9(13)V9(02).
023000     05  WKS-PRI-ACTUAL              PIC S9(04) COMP.
023100     05  WKS-GRUPO-TOTAL-CLAIM       PIC S9(15)V9(02).
023200     05  WKS-TOTAL-ACCIONES-POOL     PIC 9(14) COMP.
023300     05  WKS-PAGO-PRUEBA             PIC S9(13)V9(02).
023500 01  WKS-MASCARA-MONTO               PIC Z,ZZZ,ZZZ,ZZ9.99-.
023800 01  WKS-MASCARA-MILLONES            PIC ZZZ,ZZ9.99-.
023900 01  WKS-MASCARA-ACCIONES            PIC ZZZ,ZZZ,ZZZ,ZZ9.
024200 01  WKS-MASCARA-PORCENTAJE          PIC ZZ9.9.
024300 01  WKS-MASCARA-PRECIO              PIC ZZZ,ZZ9.9999.
024600 01  WKS-LINEA-IMPRESION             PIC X(132).
024800 01  WKS-TOTAL-SHARES-REPORTE        PIC 9(14) COMP VALUE ZERO.
024900 01  WKS-TOTAL-INVERTIDO-REPORTE     PIC S9(15)V9(02) VALUE ZERO.
025000 01  WKS-TOTAL-PAGO-REPORTE          PIC S9(15)V9(02) VALUE ZERO.
025100 01  WKS-TEXTO-TIPO                  PIC X(18).
025200 01  WKS-TEXTO-TOPE                  PIC X(08).
025210 01  WKS-TEXTO-MULTIPLO              PIC X(08).
025700 PROCEDURE DIVISION.
025800******************************************************************
025900*               S E C C I O N    P R I N C I P A L               *
026000******************************************************************
026100 000-MAIN SECTION.
026200     PERFORM APERTURA-ARCHIVOS
026300     PERFORM CARGA-TLCAPT THRU CARGA-TLCAPT-E
026400             UNTIL FIN-CAPTABLE
026500     CLOSE CAPTABLE
026600     IF WS-TOTAL-CLASES = ZERO
026700        MOVE "S" TO WKS-TABLA-VACIA
026800     END-IF
026900     IF CAPTABLE-VACIA
027000        PERFORM AVISA-TABLA-VACIA
027100     ELSE
027200        PERFORM CARGA-TABLA-EXITOS
027300        PERFORM EMITE-REPORTES
027400     END-IF
027500     PERFORM CIERRA-ARCHIVOS
027600     STOP RUN.
027700 000-MAIN-E. EXIT.
027800
027900 APERTURA-ARCHIVOS SECTION.
028000     OPEN INPUT  CAPTABLE
028100          OUTPUT RPTOUT
028200     IF FS-CAPTABLE NOT = ZERO
028300        DISPLAY ">>> NO SE PUDO ABRIR CAPTABLE, FS=" FS-CAPTABLE
028400                UPON CONSOLE
028500        MOVE "S" TO WKS-TABLA-VACIA
028600     END-IF
028700     IF FS-RPTOUT NOT = ZERO
028800        DISPLAY ">>> NO SE PUDO ABRIR RPTOUT, FS=" FS-RPTOUT
028900                UPON CONSOLE
029000        STOP RUN
029100     END-IF.
029200 APERTURA-ARCHIVOS-E. EXIT.
029300
029400 CIERRA-ARCHIVOS SECTION.
029500     CLOSE RPTOUT.
029600 CIERRA-ARCHIVOS-E. EXIT.
029700
029800 AVISA-TABLA-VACIA SECTION.
029900     MOVE SPACES TO REG-RPTOUT
030000     MOVE "CAP TABLE IS EMPTY - NO CALCULATIONS PERFORMED"
030100                                     TO REG-RPTOUT
030200     WRITE REG-RPTOUT
030300     DISPLAY ">>> TABLA DE CAPITALIZACION VACIA, NO SE GENERAN"
030400     DISPLAY "    REPORTES <<<" UPON CONSOLE.
030500 AVISA-TABLA-VACIA-E. EXIT.
030600******************************************************************
030700*           CARGA Y DERIVACION DE LA TABLA DE CAPITALIZACION    *
030800******************************************************************
030900 CARGA-TLCAPT SECTION.
031000     READ CAPTABLE INTO WKS-LINEA-CAPTABLE
031100          AT END
031200               SET FIN-CAPTABLE TO TRUE
031300          NOT AT END
031400               ADD 1 TO WKS-CONTADOR-PRIMERA
031500               IF WKS-CONTADOR-PRIMERA > 1
031600                  PERFORM PARTE-LINEA-CAPTABLE
031700                  IF WCS-SERIE NOT = SPACES
031800                     PERFORM AGREGA-CLASE-TABLA
031900                  END-IF
032000               END-IF
032100     END-READ.
032200 CARGA-TLCAPT-E. EXIT.
032300
032400 PARTE-LINEA-CAPTABLE SECTION.
032500     MOVE SPACES TO WKS-CAMPOS-CSV
032600     UNSTRING WKS-LINEA-CAPTABLE DELIMITED BY ","
032700         INTO WCS-SERIE,      WCS-ORDEN,    WCS-ACCIONES,
032800              WCS-PRECIO,     WCS-MULTIPLO, WCS-PARTICIPA,
032900              WCS-CONVERTIBLE, WCS-TOPE,    WCS-ANTIDIL
033000     END-UNSTRING.
033100 PARTE-LINEA-CAPTABLE-E. EXIT.
033200
033300 AGREGA-CLASE-TABLA SECTION.
033400     ADD 1 TO WS-TOTAL-CLASES
033500     SET WS-IDX-CLASE TO WS-TOTAL-CLASES
033600     MOVE WCS-SERIE                 TO TLCT-SERIE(WS-IDX-CLASE)
033700     IF WCS-ORDEN = SPACES
033800        MOVE ZERO TO TLCT-ORDEN-PILA(WS-IDX-CLASE)
033900     ELSE
034000        MOVE WCS-ORDEN            TO WCN-TEXTO
034100        MOVE 0                    TO WCN-ESCALA-DESEADA
034200        PERFORM CONVIERTE-TEXTO-A-NUMERO
034300        MOVE WCN-VALOR-SALIDA     TO TLCT-ORDEN-PILA(WS-IDX-CLASE)
034400     END-IF
034500     IF WCS-ACCIONES = SPACES
034600        MOVE ZERO TO TLCT-ACCIONES(WS-IDX-CLASE)
034700     ELSE
034800        MOVE WCS-ACCIONES         TO WCN-TEXTO
034900        MOVE 0                    TO WCN-ESCALA-DESEADA
035000        PERFORM CONVIERTE-TEXTO-A-NUMERO
035100        MOVE WCN-VALOR-SALIDA     TO TLCT-ACCIONES(WS-IDX-CLASE)
035200     END-IF
035300     IF WCS-PRECIO = SPACES
035400        MOVE ZERO TO TLCT-PRECIO(WS-IDX-CLASE)
035500     ELSE
035600        MOVE WCS-PRECIO           TO WCN-TEXTO
035700        MOVE 4                    TO WCN-ESCALA-DESEADA
035800        PERFORM CONVIERTE-TEXTO-A-NUMERO
035900        MOVE WCN-VALOR-SALIDA     TO TLCT-PRECIO(WS-IDX-CLASE)
036000     END-IF
036100     IF WCS-MULTIPLO = SPACES
036200        MOVE 1                    TO TLCT-MULTIPLO-PL(WS-IDX-CLASE)
036300     ELSE
036400        MOVE WCS-MULTIPLO         TO WCN-TEXTO
036500        MOVE 4                    TO WCN-ESCALA-DESEADA
036600        PERFORM CONVIERTE-TEXTO-A-NUMERO
036700        MOVE WCN-VALOR-SALIDA     TO TLCT-MULTIPLO-PL(WS-IDX-CLASE)
036800     END-IF
036900     MOVE WCS-PARTICIPA            TO TLCT-PARTICIPA(WS-IDX-CLASE)
037000     IF WCS-CONVERTIBLE = SPACES
037100        MOVE "TRUE "              TO TLCT-CONVERTIBLE(WS-IDX-CLASE)
037200     ELSE
037300        MOVE WCS-CONVERTIBLE      TO TLCT-CONVERTIBLE(WS-IDX-CLASE)
037400     END-IF
037500     IF WCS-TOPE = SPACES
037600        MOVE ZERO TO TLCT-TOPE-PARTICIP(WS-IDX-CLASE)
037700     ELSE
037800        MOVE WCS-TOPE             TO WCN-TEXTO
037900        MOVE 4                    TO WCN-ESCALA-DESEADA
038000        PERFORM CONVIERTE-TEXTO-A-NUMERO
038100        MOVE WCN-VALOR-SALIDA     TO TLCT-TOPE-PARTICIP(WS-IDX-CLASE)
038200     END-IF
038210*    R1/AD-TYPE - VALORES NO RECONOCIDOS SE GRABAN COMO "None"
038220*    (INCLUYE CAMPO EN BLANCO).  NO AFECTA NINGUN CALCULO, SOLO
038230*    SE CONSERVA PARA REGISTRO HISTORICO -- CRR-2031.
038240     IF WCS-ANTIDIL = "None" OR WCS-ANTIDIL = "FR  "
038250        OR WCS-ANTIDIL = "WA  "
038260        MOVE WCS-ANTIDIL           TO TLCT-TIPO-ANTIDIL(WS-IDX-CLASE)
038270     ELSE
038280        MOVE "None"                TO TLCT-TIPO-ANTIDIL(WS-IDX-CLASE)
038290     END-IF
038400     PERFORM DERIVA-CAMPOS-TLCAPT.
038500 AGREGA-CLASE-TABLA-E. EXIT.
038600
038700 DERIVA-CAMPOS-TLCAPT SECTION.
038800     COMPUTE TLCT-INVERTIDO(WS-IDX-CLASE) ROUNDED =
038900             TLCT-ACCIONES(WS-IDX-CLASE) * TLCT-PRECIO(WS-IDX-CLASE)
039000     EVALUATE TRUE
039100         WHEN TLCT-SERIE(WS-IDX-CLASE) = "Common"
039200           OR TLCT-SERIE(WS-IDX-CLASE) = "ESOP"
039300           OR TLCT-SERIE(WS-IDX-CLASE) = "ESOP/Options"
039400           OR TLCT-SERIE(WS-IDX-CLASE) = "ESOP/Opts"
039500              SET TLCT-ES-COMUN(WS-IDX-CLASE)           TO TRUE
039600         WHEN TLCT-ES-PARTICIPANTE(WS-IDX-CLASE)
039700              SET TLCT-ES-PREF-PARTICIPANTE(WS-IDX-CLASE) TO TRUE
039800         WHEN OTHER
039900              SET TLCT-ES-NO-PARTICIPANTE(WS-IDX-CLASE) TO TRUE
040000     END-EVALUATE
040100     MOVE TLCT-ORDEN-PILA(WS-IDX-CLASE)  TO TLCT-PRIORIDAD(WS-IDX-CLASE).
040200 DERIVA-CAMPOS-TLCAPT-E. EXIT.
040300******************************************************************
040400*    CONVERSOR GENERICO TEXTO -> NUMERICO (SIN FUNCION NUMVAL)    *
040500******************************************************************
040600 CONVIERTE-TEXTO-A-NUMERO SECTION.
040700     MOVE ZEROS TO WCN-BUFFER-X
040800     MOVE ZERO  TO WCN-VALOR-SALIDA WCN-LONGITUD WCN-PUNTO-POS
040900     IF WCN-TEXTO NOT = SPACES
041000        MOVE 1 TO WCN-I
041100        PERFORM EXPLORA-UN-CARACTER
041200                VARYING WCN-I FROM 1 BY 1
041300                UNTIL WCN-I > 18 OR WCN-TEXTO(WCN-I:1) = SPACE
041400        IF WCN-PUNTO-POS = ZERO
041500           MOVE WCN-LONGITUD TO WCN-DIGITOS-INT
041600           MOVE ZERO         TO WCN-DIGITOS-DEC
041700        ELSE
041800           COMPUTE WCN-DIGITOS-INT = WCN-PUNTO-POS - 1
041900           COMPUTE WCN-DIGITOS-DEC = WCN-LONGITUD - WCN-PUNTO-POS
042000        END-IF
042100        COMPUTE WCN-POS-FIN-ENTERO = 17 - WCN-ESCALA-DESEADA
042200        PERFORM COPIA-UN-DIGITO-ENTERO
042300                VARYING WCN-J FROM 1 BY 1
042400                UNTIL WCN-J > WCN-DIGITOS-INT
042500        IF WCN-ESCALA-DESEADA > 0
042600           PERFORM COPIA-UN-DIGITO-DECIMAL
042700                   VARYING WCN-J FROM 1 BY 1
042800                   UNTIL WCN-J > WCN-ESCALA-DESEADA
042900        END-IF
043000        IF WCN-ESCALA-DESEADA = 4
043100           MOVE WCN-BUFFER-DEC4    TO WCN-VALOR-SALIDA
043200        ELSE
043300           MOVE WCN-BUFFER-ENTERO  TO WCN-VALOR-SALIDA
043400        END-IF
043500     END-IF.
043600 CONVIERTE-TEXTO-A-NUMERO-E. EXIT.
043700
043800 EXPLORA-UN-CARACTER SECTION.
043900     IF WCN-TEXTO(WCN-I:1) = "."
044000        MOVE WCN-I TO WCN-PUNTO-POS
044100     END-IF
044200     MOVE WCN-I TO WCN-LONGITUD.
044300 EXPLORA-UN-CARACTER-E. EXIT.
044400
044500 COPIA-UN-DIGITO-ENTERO SECTION.
044600     COMPUTE WCN-DEST-POS =
044700             WCN-POS-FIN-ENTERO - WCN-DIGITOS-INT + WCN-J
044800     MOVE WCN-TEXTO(WCN-J:1) TO WCN-BUFFER-X(WCN-DEST-POS:1).
044900 COPIA-UN-DIGITO-ENTERO-E. EXIT.
045000
045100 COPIA-UN-DIGITO-DECIMAL SECTION.
045200     COMPUTE WCN-DEST-POS = WCN-POS-FIN-ENTERO + WCN-J
045300     IF WCN-J <= WCN-DIGITOS-DEC
045400        COMPUTE WCN-SRC-POS = WCN-PUNTO-POS + WCN-J
045500        MOVE WCN-TEXTO(WCN-SRC-POS:1) TO WCN-BUFFER-X(WCN-DEST-POS:1)
045600     ELSE
045700        MOVE "0"                      TO WCN-BUFFER-X(WCN-DEST-POS:1)
045800     END-IF.
045900 COPIA-UN-DIGITO-DECIMAL-E. EXIT.
046000******************************************************************
046100*           CARGA Y ESCALAMIENTO DE VALORES DE SALIDA            *
046200******************************************************************
046300 CARGA-TABLA-EXITOS SECTION.
046400     OPEN INPUT EXITREQ
046500     IF FS-EXITREQ NOT = ZERO
046600        PERFORM CARGA-EXITOS-DEFECTO
046700     ELSE
046800        PERFORM LEE-UN-EXITREQ THRU LEE-UN-EXITREQ-E
046900                UNTIL FIN-EXITREQ
047000        CLOSE EXITREQ
047100        IF WS-TOTAL-EXITOS = ZERO
047200           PERFORM CARGA-EXITOS-DEFECTO
047300        END-IF
047400     END-IF.
047500 CARGA-TABLA-EXITOS-E. EXIT.
047600
047700 LEE-UN-EXITREQ SECTION.
047800     READ EXITREQ INTO WKS-LINEA-EXIT
047900          AT END
048000               SET FIN-EXITREQ TO TRUE
048100          NOT AT END
048200               IF WKS-LINEA-EXIT NOT = SPACES
048300                  PERFORM ESCALA-VALOR-SALIDA
048400               END-IF
048500     END-READ.
048600 LEE-UN-EXITREQ-E. EXIT.
048700
048800 CARGA-EXITOS-DEFECTO SECTION.
048900     MOVE 4 TO WS-TOTAL-EXITOS
049000     SET WS-IDX-EXITO TO 1
049100     MOVE 15000000.00 TO WS-VALOR-SALIDA(WS-IDX-EXITO)
049200     SET WS-IDX-EXITO TO 2
049300     MOVE 25000000.00 TO WS-VALOR-SALIDA(WS-IDX-EXITO)
049400     SET WS-IDX-EXITO TO 3
049500     MOVE 50000000.00 TO WS-VALOR-SALIDA(WS-IDX-EXITO)
049600     SET WS-IDX-EXITO TO 4
049700     MOVE 100000000.00 TO WS-VALOR-SALIDA(WS-IDX-EXITO).
049800 CARGA-EXITOS-DEFECTO-E. EXIT.
049900
050000 ESCALA-VALOR-SALIDA SECTION.
050100     MOVE SPACES       TO WCE-CUERPO-ORIG WCE-CUERPO WCE-CUERPO-NUM
050200     MOVE ZERO         TO WCE-LONGITUD WCE-MULTIPLICADOR
050300     MOVE WKS-LINEA-EXIT TO WCE-CUERPO-ORIG
050400     INSPECT WCE-CUERPO-ORIG CONVERTING
050500             "abcdefghijklmnopqrstuvwxyz"
050600          TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
050700     MOVE 20 TO WCE-LONGITUD
050800     PERFORM BUSCA-FIN-CUERPO
050900             VARYING WCE-LONGITUD FROM 20 BY -1
051000             UNTIL WCE-LONGITUD = 0
051100                OR WCE-CUERPO-ORIG(WCE-LONGITUD:1) NOT = SPACE
051200     IF WCE-LONGITUD = ZERO
051300        DISPLAY ">>> VALOR DE SALIDA EN BLANCO, SE IGNORA <<<"
051400                UPON CONSOLE
051500     ELSE
051600        MOVE WCE-CUERPO-ORIG(WCE-LONGITUD:1) TO WCE-ULTIMO
051700        EVALUATE WCE-ULTIMO
051800            WHEN "K"
051900                 MOVE 1000         TO WCE-MULTIPLICADOR
052000                 COMPUTE WCE-LONGITUD = WCE-LONGITUD - 1
052100            WHEN "M"
052200                 MOVE 1000000      TO WCE-MULTIPLICADOR
052300                 COMPUTE WCE-LONGITUD = WCE-LONGITUD - 1
052400            WHEN "B"
052500                 MOVE 1000000000   TO WCE-MULTIPLICADOR
052600                 COMPUTE WCE-LONGITUD = WCE-LONGITUD - 1
052700            WHEN OTHER
052800                 MOVE 1            TO WCE-MULTIPLICADOR
052900        END-EVALUATE
053000        IF WCE-LONGITUD = ZERO
053100           DISPLAY ">>> VALOR DE SALIDA INVALIDO: " WCE-CUERPO-ORIG
053200                   UPON CONSOLE
053300        ELSE
053400           MOVE WCE-CUERPO-ORIG(1:WCE-LONGITUD) TO WCE-CUERPO-NUM
053500           IF WCE-CUERPO-NUM(1:WCE-LONGITUD) IS NUMERICO-EXT
053600              MOVE WCE-CUERPO-NUM  TO WCN-TEXTO
053700              MOVE 4               TO WCN-ESCALA-DESEADA
053800              PERFORM CONVIERTE-TEXTO-A-NUMERO
053900              MOVE WCN-VALOR-SALIDA TO WCE-VALOR-BASE
054000              COMPUTE WCE-VALOR-ESCALADO ROUNDED =
054100                      WCE-VALOR-BASE * WCE-MULTIPLICADOR
054200              ADD 1 TO WS-TOTAL-EXITOS
054300              SET WS-IDX-EXITO TO WS-TOTAL-EXITOS
054400              MOVE WCE-VALOR-ESCALADO TO WS-VALOR-SALIDA(WS-IDX-EXITO)
054500           ELSE
054600              DISPLAY ">>> VALOR DE SALIDA NO NUMERICO, ABORTA: "
054700                      WCE-CUERPO-ORIG UPON CONSOLE
054800              PERFORM CIERRA-ARCHIVOS
054900              STOP RUN
055000           END-IF
055100        END-IF
055200     END-IF.
055300 ESCALA-VALOR-SALIDA-E. EXIT.
055400
055500 BUSCA-FIN-CUERPO SECTION.
055600     CONTINUE.
055700 BUSCA-FIN-CUERPO-E. EXIT.
055800******************************************************************
055900*           CASCADA DE PREFERENCIAS, RECORRIDA PARA CADA VALOR   *
055910*           DE SALIDA SOLICITADO EN LA CORRIDA                   *
056000******************************************************************
056100 CALCULA-TODOS-LOS-EXITOS SECTION.
056200     PERFORM CALCULA-UN-EXITO
056300             VARYING WKS-EXITO-ACTUAL FROM 1 BY 1
056400             UNTIL WKS-EXITO-ACTUAL > WS-TOTAL-EXITOS.
056500 CALCULA-TODOS-LOS-EXITOS-E. EXIT.
056600
056700 CALCULA-UN-EXITO SECTION.
056800     SET WS-IDX-EXITO TO WKS-EXITO-ACTUAL
056810     SET TLCT-IDX-EXITO TO WKS-EXITO-ACTUAL
056900     PERFORM CALCULA-CASCADA-EXIT.
057000 CALCULA-UN-EXITO-E. EXIT.
057100
057200 CALCULA-CASCADA-EXIT SECTION.
057300     PERFORM PASO-BASE
057400     PERFORM PASO-EVALUA-CONVERSION
057500     PERFORM PASO-FINAL.
057600 CALCULA-CASCADA-EXIT-E. EXIT.
057700
057800 PASO-BASE SECTION.
057900     PERFORM APAGA-CONVIERTE-UNA-CLASE
058000             VARYING WKS-IDX-AUX FROM 1 BY 1
058100             UNTIL WKS-IDX-AUX > WS-TOTAL-CLASES
058200     MOVE WS-VALOR-SALIDA(WS-IDX-EXITO) TO WKS-RESTANTE
058300     PERFORM CALCULA-CASCADA-UN-PASE
058400     PERFORM GUARDA-PAGO-BASE-UNA-CLASE
058500             VARYING WKS-IDX-AUX FROM 1 BY 1
058600             UNTIL WKS-IDX-AUX > WS-TOTAL-CLASES.
058700 PASO-BASE-E. EXIT.
058800
058900 APAGA-CONVIERTE-UNA-CLASE SECTION.
059000     SET WS-IDX-CLASE TO WKS-IDX-AUX
059100     MOVE "N" TO TLCT-IN-CONVIERTE(WS-IDX-CLASE).
059200 APAGA-CONVIERTE-UNA-CLASE-E. EXIT.
059300
059400 GUARDA-PAGO-BASE-UNA-CLASE SECTION.
059500     SET WS-IDX-CLASE TO WKS-IDX-AUX
059600     MOVE TLCT-PAGO-TRABAJO(WS-IDX-CLASE, TLCT-IDX-EXITO)
059700          TO TLCT-PAGO-BASE(WS-IDX-CLASE, TLCT-IDX-EXITO).
059800 GUARDA-PAGO-BASE-UNA-CLASE-E. EXIT.
059900
060000 PASO-EVALUA-CONVERSION SECTION.
060100     PERFORM APAGA-ELECTO-UNA-CLASE
060200             VARYING WKS-IDX-AUX FROM 1 BY 1
060300             UNTIL WKS-IDX-AUX > WS-TOTAL-CLASES
060400     PERFORM PRUEBA-SI-CONVIENE-UNA-CLASE
060500             VARYING WKS-IDX-AUX FROM 1 BY 1
060600             UNTIL WKS-IDX-AUX > WS-TOTAL-CLASES.
060700 PASO-EVALUA-CONVERSION-E. EXIT.
060800
060900 APAGA-ELECTO-UNA-CLASE SECTION.
061000     SET WS-IDX-CLASE TO WKS-IDX-AUX
061100     MOVE "N" TO TLCT-IN-ELECTO(WS-IDX-CLASE).
061200 APAGA-ELECTO-UNA-CLASE-E. EXIT.
061300
061400 PRUEBA-SI-CONVIENE-UNA-CLASE SECTION.
061500     SET WS-IDX-CLASE TO WKS-IDX-AUX
061600     IF TLCT-ES-NO-PARTICIPANTE(WS-IDX-CLASE)
061700        AND TLCT-ES-CONVERTIBLE(WS-IDX-CLASE)
061800        PERFORM PRUEBA-CONVERSION-CLASE
061900     END-IF.
062000 PRUEBA-SI-CONVIENE-UNA-CLASE-E. EXIT.
062100
062200 PRUEBA-CONVERSION-CLASE SECTION.
062300     MOVE WKS-IDX-CLASE TO WKS-IDX-AUX2
062400     PERFORM APAGA-CONVIERTE-UNA-CLASE
062500             VARYING WKS-IDX-AUX FROM 1 BY 1
062600             UNTIL WKS-IDX-AUX > WS-TOTAL-CLASES
062700     SET WS-IDX-CLASE TO WKS-IDX-AUX2
062800     SET TLCT-CONVIERTE(WS-IDX-CLASE) TO TRUE
062900     MOVE WS-VALOR-SALIDA(WS-IDX-EXITO) TO WKS-RESTANTE
063000     PERFORM CALCULA-CASCADA-UN-PASE
063100     MOVE TLCT-PAGO-TRABAJO(WS-IDX-CLASE, TLCT-IDX-EXITO)
063110                             TO WKS-PAGO-PRUEBA
063200     MOVE WKS-PAGO-PRUEBA TO TLCT-PAGO-PRUEBA-CONV(WS-IDX-CLASE)
063300     IF WKS-PAGO-PRUEBA > TLCT-PAGO-BASE(WS-IDX-CLASE, TLCT-IDX-EXITO)
063400        MOVE "S" TO TLCT-IN-ELECTO(WS-IDX-CLASE)
063500     END-IF.
063600 PRUEBA-CONVERSION-CLASE-E. EXIT.
063700
063800 PASO-FINAL SECTION.
063900     MOVE "N" TO WKS-HUBO-ELECTOS
064000     PERFORM FIJA-CONVIERTE-SI-ELECTO
064100             VARYING WKS-IDX-AUX FROM 1 BY 1
064200             UNTIL WKS-IDX-AUX > WS-TOTAL-CLASES
064300     IF HUBO-CLASES-ELECTAS
064400        MOVE WS-VALOR-SALIDA(WS-IDX-EXITO) TO WKS-RESTANTE
064500        PERFORM CALCULA-CASCADA-UN-PASE
064600        PERFORM GUARDA-PAGO-FINAL-UNA-CLASE
064700                VARYING WKS-IDX-AUX FROM 1 BY 1
064800                UNTIL WKS-IDX-AUX > WS-TOTAL-CLASES
064900     ELSE
065000        PERFORM COPIA-BASE-A-FINAL-UNA-CLASE
065100                VARYING WKS-IDX-AUX FROM 1 BY 1
065200                UNTIL WKS-IDX-AUX > WS-TOTAL-CLASES
065300     END-IF.
065400 PASO-FINAL-E. EXIT.
065500
065600 FIJA-CONVIERTE-SI-ELECTO SECTION.
065700     SET WS-IDX-CLASE TO WKS-IDX-AUX
065800     IF TLCT-ELECTO(WS-IDX-CLASE)
065900        SET TLCT-CONVIERTE(WS-IDX-CLASE) TO TRUE
066000        MOVE "S" TO WKS-HUBO-ELECTOS
066100     ELSE
066200        MOVE "N" TO TLCT-IN-CONVIERTE(WS-IDX-CLASE)
066300     END-IF.
066400 FIJA-CONVIERTE-SI-ELECTO-E. EXIT.
066500
066600 GUARDA-PAGO-FINAL-UNA-CLASE SECTION.
066700     SET WS-IDX-CLASE TO WKS-IDX-AUX
066800     MOVE TLCT-PAGO-TRABAJO(WS-IDX-CLASE, TLCT-IDX-EXITO)
066900          TO TLCT-PAGO-FINAL(WS-IDX-CLASE, TLCT-IDX-EXITO).
067000 GUARDA-PAGO-FINAL-UNA-CLASE-E. EXIT.
067100
067200 COPIA-BASE-A-FINAL-UNA-CLASE SECTION.
067300     SET WS-IDX-CLASE TO WKS-IDX-AUX
067400     MOVE TLCT-PAGO-BASE(WS-IDX-CLASE, TLCT-IDX-EXITO)
067500          TO TLCT-PAGO-FINAL(WS-IDX-CLASE, TLCT-IDX-EXITO).
067600 COPIA-BASE-A-FINAL-UNA-CLASE-E. EXIT.
067700******************************************************************
067800*    UN PASE COMPLETO DE LA CASCADA (PILA + POOL RESIDUAL);      *
067900*    USADO PARA EL PASE BASE, CADA PRUEBA DE CONVERSION Y EL     *
068000*    PASE FINAL -- EL UNICO DATO QUE CAMBIA ENTRE LLAMADAS ES    *
068100*    QUE CLASES TIENEN TLCT-IN-CONVIERTE ENCENDIDO AL ENTRAR.    *
068200******************************************************************
068300 CALCULA-CASCADA-UN-PASE SECTION.
068400     PERFORM LIMPIA-TRABAJO-UNA-CLASE
068500             VARYING WKS-IDX-AUX FROM 1 BY 1
068600             UNTIL WKS-IDX-AUX > WS-TOTAL-CLASES
068700     PERFORM APLICA-PILA-PREFERENCIA
068800     IF WKS-RESTANTE > 0
068900        PERFORM ARMA-POOL-RESIDUAL
069000        PERFORM REPARTE-POOL-RESIDUAL
069100     END-IF.
069200 CALCULA-CASCADA-UN-PASE-E. EXIT.
069300
069400 LIMPIA-TRABAJO-UNA-CLASE SECTION.
069500     SET WS-IDX-CLASE TO WKS-IDX-AUX
069510     MOVE ZERO TO TLCT-PAGO-TRABAJO(WS-IDX-CLASE, TLCT-IDX-EXITO)
069700     MOVE "N"  TO TLCT-IN-EN-POOL(WS-IDX-CLASE)
069800     MOVE "N"  TO TLCT-IN-TOPADA(WS-IDX-CLASE).
069900 LIMPIA-TRABAJO-UNA-CLASE-E. EXIT.
070000******************************************************************
070100*    PILA DE PREFERENCIAS, DE MAYOR A MENOR PRIORIDAD            *
070200******************************************************************
070300 APLICA-PILA-PREFERENCIA SECTION.
070400     PERFORM PROCESA-UN-NIVEL-PRIORIDAD
070500             VARYING WKS-PRI-ACTUAL FROM 999 BY -1
070600             UNTIL WKS-PRI-ACTUAL < 0.
070700 APLICA-PILA-PREFERENCIA-E. EXIT.
070800
070900 PROCESA-UN-NIVEL-PRIORIDAD SECTION.
071000     PERFORM CALCULA-CLAIM-GRUPO
071100     IF WKS-GRUPO-TOTAL-CLAIM > 0
071200        IF WKS-GRUPO-TOTAL-CLAIM <= WKS-RESTANTE
071300           PERFORM PAGA-CLAIM-COMPLETO
071400           SUBTRACT WKS-GRUPO-TOTAL-CLAIM FROM WKS-RESTANTE
071500        ELSE
071600           PERFORM PAGA-CLAIM-PRORRATA
071700           MOVE ZERO TO WKS-RESTANTE
071800        END-IF
071900     END-IF.
072000 PROCESA-UN-NIVEL-PRIORIDAD-E. EXIT.
072100
072200 CALCULA-CLAIM-GRUPO SECTION.
072300     MOVE ZERO TO WKS-GRUPO-TOTAL-CLAIM
072400     PERFORM SUMA-CLAIM-UNA-CLASE
072500             VARYING WKS-IDX-AUX FROM 1 BY 1
072600             UNTIL WKS-IDX-AUX > WS-TOTAL-CLASES.
072700 CALCULA-CLAIM-GRUPO-E. EXIT.
072800
072900 SUMA-CLAIM-UNA-CLASE SECTION.
073000     SET WS-IDX-CLASE TO WKS-IDX-AUX
073100     IF NOT TLCT-ES-COMUN(WS-IDX-CLASE)
073200        AND NOT TLCT-CONVIERTE(WS-IDX-CLASE)
073300        AND TLCT-PRIORIDAD(WS-IDX-CLASE) = WKS-PRI-ACTUAL
073400        COMPUTE TLCT-RECLAMO-PREFERENCIA(WS-IDX-CLASE) ROUNDED =
073500                TLCT-INVERTIDO(WS-IDX-CLASE)
073600              * TLCT-MULTIPLO-PL(WS-IDX-CLASE)
073700        ADD TLCT-RECLAMO-PREFERENCIA(WS-IDX-CLASE)
073800                                     TO WKS-GRUPO-TOTAL-CLAIM
073900     END-IF.
074000 SUMA-CLAIM-UNA-CLASE-E. EXIT.
074100
074200 PAGA-CLAIM-COMPLETO SECTION.
074300     PERFORM PAGA-CLAIM-COMPLETO-UNA-CLASE
074400             VARYING WKS-IDX-AUX FROM 1 BY 1
074500             UNTIL WKS-IDX-AUX > WS-TOTAL-CLASES.
074600 PAGA-CLAIM-COMPLETO-E. EXIT.
074700
074800 PAGA-CLAIM-COMPLETO-UNA-CLASE SECTION.
074900     SET WS-IDX-CLASE TO WKS-IDX-AUX
075000     IF NOT TLCT-ES-COMUN(WS-IDX-CLASE)
075100        AND NOT TLCT-CONVIERTE(WS-IDX-CLASE)
075200        AND TLCT-PRIORIDAD(WS-IDX-CLASE) = WKS-PRI-ACTUAL
075300        MOVE TLCT-RECLAMO-PREFERENCIA(WS-IDX-CLASE)
075310             TO TLCT-PAGO-TRABAJO(WS-IDX-CLASE, TLCT-IDX-EXITO)
075500     END-IF.
075600 PAGA-CLAIM-COMPLETO-UNA-CLASE-E. EXIT.
075700
075800 PAGA-CLAIM-PRORRATA SECTION.
075900     PERFORM PAGA-CLAIM-PRORRATA-UNA-CLASE
076000             VARYING WKS-IDX-AUX FROM 1 BY 1
076100             UNTIL WKS-IDX-AUX > WS-TOTAL-CLASES.
076200 PAGA-CLAIM-PRORRATA-E. EXIT.
076300
076400 PAGA-CLAIM-PRORRATA-UNA-CLASE SECTION.
076500     SET WS-IDX-CLASE TO WKS-IDX-AUX
076600     IF NOT TLCT-ES-COMUN(WS-IDX-CLASE)
076700        AND NOT TLCT-CONVIERTE(WS-IDX-CLASE)
076800        AND TLCT-PRIORIDAD(WS-IDX-CLASE) = WKS-PRI-ACTUAL
076900        COMPUTE TLCT-PAGO-TRABAJO(WS-IDX-CLASE, TLCT-IDX-EXITO)
076910                ROUNDED = WKS-RESTANTE
077100              * TLCT-RECLAMO-PREFERENCIA(WS-IDX-CLASE)
077200              / WKS-GRUPO-TOTAL-CLAIM
077300     END-IF.
077400 PAGA-CLAIM-PRORRATA-UNA-CLASE-E. EXIT.
077500******************************************************************
077600*    ARMADO DEL POOL RESIDUAL (COMUNES, PARTICIPANTES           *
077700*    NO CONVIRTIENTES Y CLASES QUE CONVIERTEN)                   *
077800******************************************************************
077900 ARMA-POOL-RESIDUAL SECTION.
078000     PERFORM MARCA-EN-POOL-UNA-CLASE
078100             VARYING WKS-IDX-AUX FROM 1 BY 1
078200             UNTIL WKS-IDX-AUX > WS-TOTAL-CLASES.
078300 ARMA-POOL-RESIDUAL-E. EXIT.
078400
078500 MARCA-EN-POOL-UNA-CLASE SECTION.
078600     SET WS-IDX-CLASE TO WKS-IDX-AUX
078700     IF TLCT-ES-COMUN(WS-IDX-CLASE)
078800        OR TLCT-CONVIERTE(WS-IDX-CLASE)
078900        OR TLCT-ES-PREF-PARTICIPANTE(WS-IDX-CLASE)
079000        MOVE "S" TO TLCT-IN-EN-POOL(WS-IDX-CLASE)
079100     END-IF.
079200 MARCA-EN-POOL-UNA-CLASE-E. EXIT.
079300******************************************************************
079400*    REPARTO ITERATIVO DEL POOL CON TOPES DE PARTICIPACION      *
079500******************************************************************
079600 REPARTE-POOL-RESIDUAL SECTION.
079700     MOVE "S" TO WKS-CONTINUAR-POOL
079800     PERFORM PROCESA-UNA-RONDA-POOL THRU PROCESA-UNA-RONDA-POOL-E
079900             UNTIL NOT SIGUE-REPARTIENDO.
080000 REPARTE-POOL-RESIDUAL-E. EXIT.
080100
080200 PROCESA-UNA-RONDA-POOL SECTION.
080300     PERFORM CALCULA-ACCIONES-POOL
080400     IF WKS-RESTANTE <= 0 OR WKS-TOTAL-ACCIONES-POOL = 0
080500        MOVE "N" TO WKS-CONTINUAR-POOL
080600     ELSE
080700        PERFORM REPARTE-UNA-RONDA
080800        IF WKS-SE-TOPO-RONDA = "N"
080900           MOVE "N" TO WKS-CONTINUAR-POOL
081000        END-IF
081100     END-IF.
081200 PROCESA-UNA-RONDA-POOL-E. EXIT.
081300
081400 CALCULA-ACCIONES-POOL SECTION.
081500     MOVE ZERO TO WKS-TOTAL-ACCIONES-POOL
081600     PERFORM SUMA-ACCIONES-UNA-CLASE
081700             VARYING WKS-IDX-AUX FROM 1 BY 1
081800             UNTIL WKS-IDX-AUX > WS-TOTAL-CLASES.
081900 CALCULA-ACCIONES-POOL-E. EXIT.
082000
082100 SUMA-ACCIONES-UNA-CLASE SECTION.
082200     SET WS-IDX-CLASE TO WKS-IDX-AUX
082300     IF TLCT-EN-POOL(WS-IDX-CLASE)
082400        AND NOT TLCT-YA-TOPADA(WS-IDX-CLASE)
082500        ADD TLCT-ACCIONES(WS-IDX-CLASE) TO WKS-TOTAL-ACCIONES-POOL
082600     END-IF.
082700 SUMA-ACCIONES-UNA-CLASE-E. EXIT.
082800
082900 REPARTE-UNA-RONDA SECTION.
083000     MOVE "N" TO WKS-SE-TOPO-RONDA
083100     MOVE WKS-RESTANTE TO WKS-RESTANTE-INICIO-RONDA
083200     MOVE ZERO TO WKS-DISTRIBUIDO-RONDA
083300     PERFORM REPARTE-UNA-CLASE-RONDA-SI
083400             VARYING WKS-IDX-AUX FROM 1 BY 1
083500             UNTIL WKS-IDX-AUX > WS-TOTAL-CLASES
083600     SUBTRACT WKS-DISTRIBUIDO-RONDA FROM WKS-RESTANTE.
083700 REPARTE-UNA-RONDA-E. EXIT.
083800
083900 REPARTE-UNA-CLASE-RONDA-SI SECTION.
084000     SET WS-IDX-CLASE TO WKS-IDX-AUX
084100     IF TLCT-EN-POOL(WS-IDX-CLASE)
084200        AND NOT TLCT-YA-TOPADA(WS-IDX-CLASE)
084300        PERFORM REPARTE-UNA-CLASE-RONDA
084400     END-IF.
084500 REPARTE-UNA-CLASE-RONDA-SI-E. EXIT.
084600
084700 REPARTE-UNA-CLASE-RONDA SECTION.
084800     COMPUTE WKS-MONTO-RONDA ROUNDED =
084900             WKS-RESTANTE-INICIO-RONDA
085000           * TLCT-ACCIONES(WS-IDX-CLASE)
085100           / WKS-TOTAL-ACCIONES-POOL
085200     IF TLCT-ES-PREF-PARTICIPANTE(WS-IDX-CLASE)
085300        AND NOT TLCT-CONVIERTE(WS-IDX-CLASE)
085400        AND TLCT-TOPE-PARTICIP(WS-IDX-CLASE) > 0
085500        COMPUTE WKS-MONTO-TOPE-CLASE ROUNDED =
085600                TLCT-INVERTIDO(WS-IDX-CLASE)
085700              * TLCT-TOPE-PARTICIP(WS-IDX-CLASE)
085800        MOVE WKS-MONTO-TOPE-CLASE TO TLCT-MONTO-TOPE(WS-IDX-CLASE)
085910        IF (TLCT-PAGO-TRABAJO(WS-IDX-CLASE, TLCT-IDX-EXITO)
085920             + WKS-MONTO-RONDA) > WKS-MONTO-TOPE-CLASE
086100           COMPUTE WKS-MONTO-RONDA =
086200                   WKS-MONTO-TOPE-CLASE
086310                 - TLCT-PAGO-TRABAJO(WS-IDX-CLASE, TLCT-IDX-EXITO)
086410           MOVE WKS-MONTO-TOPE-CLASE
086420                TO TLCT-PAGO-TRABAJO(WS-IDX-CLASE, TLCT-IDX-EXITO)
086500           SET TLCT-YA-TOPADA(WS-IDX-CLASE) TO TRUE
086600           MOVE "S" TO WKS-SE-TOPO-RONDA
086700        ELSE
086810           ADD WKS-MONTO-RONDA
086820                TO TLCT-PAGO-TRABAJO(WS-IDX-CLASE, TLCT-IDX-EXITO)
086900        END-IF
087000     ELSE
087110        ADD WKS-MONTO-RONDA
087120             TO TLCT-PAGO-TRABAJO(WS-IDX-CLASE, TLCT-IDX-EXITO)
087200     END-IF
087300     ADD WKS-MONTO-RONDA TO WKS-DISTRIBUIDO-RONDA.
087400 REPARTE-UNA-CLASE-RONDA-E. EXIT.
087500******************************************************************
087600*           REPORTES DE LA CASCADA DE PREFERENCIAS               *
087700******************************************************************
087800 EMITE-REPORTES SECTION.
087900     PERFORM CALCULA-TODOS-LOS-EXITOS
088000     PERFORM REPORTE-RESUMEN
088100     PERFORM REPORTE-MATRIZ
088200     PERFORM REPORTE-CONVERSION
088300     IF WKS-IMPRIME-DETALLE
088400        SET WS-IDX-EXITO TO 1
088410        SET TLCT-IDX-EXITO TO 1
088500        PERFORM REPORTE-DETALLE
088600     END-IF.
088700 EMITE-REPORTES-E. EXIT.
088800******************************************************************
088900*    RESUMEN DE TABLA DE CAPITALIZACION (PRIORIDAD DESCENDENTE) *
089000******************************************************************
089100 REPORTE-RESUMEN SECTION.
089200     MOVE SPACES TO REG-RPTOUT
089300     MOVE "CAP TABLE SUMMARY" TO REG-RPTOUT
089400     WRITE REG-RPTOUT
089500     MOVE ALL "=" TO REG-RPTOUT
089600     WRITE REG-RPTOUT
089700     MOVE SPACES TO REG-RPTOUT
089800     STRING "SERIES              STACK  SHARES           PRICE"
089900            "     INVESTED        TYPE               CAP     OWN%"
090000            DELIMITED BY SIZE INTO REG-RPTOUT
090100     WRITE REG-RPTOUT
090200     MOVE ZERO TO WKS-TOTAL-SHARES-REPORTE
090300     MOVE ZERO TO WKS-TOTAL-INVERTIDO-REPORTE
090400     PERFORM SUMA-TOTALES-RESUMEN-UNA-CLASE
090500             VARYING WKS-IDX-AUX FROM 1 BY 1
090600             UNTIL WKS-IDX-AUX > WS-TOTAL-CLASES
090700     PERFORM IMPRIME-NIVEL-PRIORIDAD-RESUMEN
090800             VARYING WKS-PRI-ACTUAL FROM 999 BY -1
090900             UNTIL WKS-PRI-ACTUAL < 0
091000     MOVE ALL "-" TO REG-RPTOUT
091100     WRITE REG-RPTOUT
091200     MOVE SPACES TO REG-RPTOUT
091300     MOVE WKS-TOTAL-SHARES-REPORTE TO WKS-MASCARA-ACCIONES
091400     MOVE WKS-TOTAL-INVERTIDO-REPORTE TO WKS-MASCARA-MONTO
091500     STRING "TOTAL               " WKS-MASCARA-ACCIONES
091600            "   " WKS-MASCARA-MONTO
091700            DELIMITED BY SIZE INTO REG-RPTOUT
091800     WRITE REG-RPTOUT
091900     MOVE SPACES TO REG-RPTOUT
092000     WRITE REG-RPTOUT.
092100 REPORTE-RESUMEN-E. EXIT.
092200
092300 SUMA-TOTALES-RESUMEN-UNA-CLASE SECTION.
092400     SET WS-IDX-CLASE TO WKS-IDX-AUX
092500     ADD TLCT-ACCIONES(WS-IDX-CLASE)  TO WKS-TOTAL-SHARES-REPORTE
092600     ADD TLCT-INVERTIDO(WS-IDX-CLASE) TO WKS-TOTAL-INVERTIDO-REPORTE.
092700 SUMA-TOTALES-RESUMEN-UNA-CLASE-E. EXIT.
092800
092900 IMPRIME-NIVEL-PRIORIDAD-RESUMEN SECTION.
093000     PERFORM IMPRIME-LINEA-RESUMEN-SI
093100             VARYING WKS-IDX-AUX FROM 1 BY 1
093200             UNTIL WKS-IDX-AUX > WS-TOTAL-CLASES.
093300 IMPRIME-NIVEL-PRIORIDAD-RESUMEN-E. EXIT.
093400
093500 IMPRIME-LINEA-RESUMEN-SI SECTION.
093600     SET WS-IDX-CLASE TO WKS-IDX-AUX
093700     IF TLCT-PRIORIDAD(WS-IDX-CLASE) = WKS-PRI-ACTUAL
093800        PERFORM IMPRIME-LINEA-RESUMEN
093900     END-IF.
094000 IMPRIME-LINEA-RESUMEN-SI-E. EXIT.
094100
094200 IMPRIME-LINEA-RESUMEN SECTION.
094300     EVALUATE TRUE
094400        WHEN TLCT-ES-COMUN(WS-IDX-CLASE)
094500             MOVE "Common"            TO WKS-TEXTO-TIPO
094600        WHEN TLCT-ES-PREF-PARTICIPANTE(WS-IDX-CLASE)
094700             MOVE "Participating"     TO WKS-TEXTO-TIPO
094800        WHEN OTHER
094900             MOVE "Non Participating" TO WKS-TEXTO-TIPO
095000     END-EVALUATE
095100     IF TLCT-ES-PREF-PARTICIPANTE(WS-IDX-CLASE)
095200        AND TLCT-TOPE-PARTICIP(WS-IDX-CLASE) > 0
095300        MOVE TLCT-TOPE-PARTICIP(WS-IDX-CLASE) TO WKS-MASCARA-PRECIO
095400        STRING TLCT-TOPE-ENTERO(WS-IDX-CLASE) "."
095500               TLCT-TOPE-DECIMAL(WS-IDX-CLASE)(1:1) "x"
095600               DELIMITED BY SIZE INTO WKS-TEXTO-TOPE
095700     ELSE
095800        MOVE "None"                  TO WKS-TEXTO-TOPE
095900     END-IF
096000     IF WKS-TOTAL-SHARES-REPORTE = 0
096100        MOVE ZERO TO WKS-MASCARA-PORCENTAJE
096200     ELSE
096300        COMPUTE WKS-MASCARA-PORCENTAJE ROUNDED =
096400                TLCT-ACCIONES(WS-IDX-CLASE) * 100
096500              / WKS-TOTAL-SHARES-REPORTE
096600     END-IF
096700     MOVE TLCT-ACCIONES(WS-IDX-CLASE) TO WKS-MASCARA-ACCIONES
096800     MOVE TLCT-PRECIO(WS-IDX-CLASE)   TO WKS-MASCARA-PRECIO
096900     MOVE TLCT-INVERTIDO(WS-IDX-CLASE) TO WKS-MASCARA-MONTO
097000     MOVE SPACES TO REG-RPTOUT
097100     STRING TLCT-SERIE(WS-IDX-CLASE)  " "
097200            TLCT-ORDEN-PILA(WS-IDX-CLASE) " "
097300            WKS-MASCARA-ACCIONES     " "
097400            WKS-MASCARA-PRECIO       " "
097500            WKS-MASCARA-MONTO        " "
097600            WKS-TEXTO-TIPO           " "
097700            WKS-TEXTO-TOPE           " "
097800            WKS-MASCARA-PORCENTAJE
097900            DELIMITED BY SIZE INTO REG-RPTOUT
098000     WRITE REG-RPTOUT.
098100 IMPRIME-LINEA-RESUMEN-E. EXIT.
098200******************************************************************
098300*    MATRIZ DE CASCADA (UNA COLUMNA POR VALOR DE SALIDA)         *
098400******************************************************************
098500 REPORTE-MATRIZ SECTION.
098600     MOVE SPACES TO REG-RPTOUT
098700     MOVE "WATERFALL ANALYSIS" TO REG-RPTOUT
098800     WRITE REG-RPTOUT
098900     MOVE ALL "=" TO REG-RPTOUT
099000     WRITE REG-RPTOUT
099100     MOVE ZERO TO WKS-TOTAL-INVERTIDO-REPORTE
099200     PERFORM IMPRIME-NIVEL-PRIORIDAD-MATRIZ
099300             VARYING WKS-PRI-ACTUAL FROM 999 BY -1
099400             UNTIL WKS-PRI-ACTUAL < 0
099500     MOVE SPACES TO REG-RPTOUT
099600     WRITE REG-RPTOUT.
099700 REPORTE-MATRIZ-E. EXIT.
099800
099900 IMPRIME-NIVEL-PRIORIDAD-MATRIZ SECTION.
100000     PERFORM IMPRIME-LINEA-MATRIZ-SI
100100             VARYING WKS-IDX-AUX FROM 1 BY 1
100200             UNTIL WKS-IDX-AUX > WS-TOTAL-CLASES.
100300 IMPRIME-NIVEL-PRIORIDAD-MATRIZ-E. EXIT.
100400
100500 IMPRIME-LINEA-MATRIZ-SI SECTION.
100600     SET WS-IDX-CLASE TO WKS-IDX-AUX
100700     IF TLCT-PRIORIDAD(WS-IDX-CLASE) = WKS-PRI-ACTUAL
100800        PERFORM IMPRIME-LINEA-MATRIZ
100900     END-IF.
101000 IMPRIME-LINEA-MATRIZ-SI-E. EXIT.
101100
101200 IMPRIME-LINEA-MATRIZ SECTION.
101300     ADD TLCT-INVERTIDO(WS-IDX-CLASE) TO WKS-TOTAL-INVERTIDO-REPORTE
101400     EVALUATE TRUE
101500        WHEN TLCT-ES-COMUN(WS-IDX-CLASE)
101600             MOVE "Common"            TO WKS-TEXTO-TIPO
101700        WHEN TLCT-ES-PREF-PARTICIPANTE(WS-IDX-CLASE)
101800             MOVE "Participating"     TO WKS-TEXTO-TIPO
101900        WHEN OTHER
102000             MOVE "Non Participating" TO WKS-TEXTO-TIPO
102100     END-EVALUATE
102200     COMPUTE WKS-MASCARA-MILLONES ROUNDED =
102300             TLCT-INVERTIDO(WS-IDX-CLASE) / 1000000
102400     MOVE SPACES TO REG-RPTOUT
102500     STRING TLCT-SERIE(WS-IDX-CLASE) " " WKS-TEXTO-TIPO " "
102600            WKS-MASCARA-MILLONES " "
102700            DELIMITED BY SIZE INTO REG-RPTOUT
102800     PERFORM AGREGA-COLUMNA-MATRIZ-UN-EXITO
102900             VARYING WKS-IDX-AUX2 FROM 1 BY 1
103000             UNTIL WKS-IDX-AUX2 > WS-TOTAL-EXITOS
103100     WRITE REG-RPTOUT.
103200 IMPRIME-LINEA-MATRIZ-E. EXIT.
103300
103400 AGREGA-COLUMNA-MATRIZ-UN-EXITO SECTION.
103500     SET WS-IDX-EXITO TO WKS-IDX-AUX2
103510     SET TLCT-IDX-EXITO TO WKS-IDX-AUX2
103600     COMPUTE WKS-MASCARA-MILLONES ROUNDED =
103700          TLCT-PAGO-FINAL(WS-IDX-CLASE, TLCT-IDX-EXITO) / 1000000
103800     STRING REG-RPTOUT DELIMITED BY SPACE
103900            " " WKS-MASCARA-MILLONES
104000            DELIMITED BY SIZE INTO REG-RPTOUT.
104100 AGREGA-COLUMNA-MATRIZ-UN-EXITO-E. EXIT.
104200******************************************************************
104300*    ANALISIS DE CONVERSION (CLASES CONVERTIDAS / TOPADAS)       *
104400******************************************************************
104500 REPORTE-CONVERSION SECTION.
104600     MOVE SPACES TO REG-RPTOUT
104700     MOVE "CONVERSION ANALYSIS" TO REG-RPTOUT
104800     WRITE REG-RPTOUT
104900     MOVE ALL "=" TO REG-RPTOUT
105000     WRITE REG-RPTOUT
105100     PERFORM IMPRIME-BLOQUE-CONVERSION-UN-EXITO
105200             VARYING WKS-IDX-AUX2 FROM 1 BY 1
105300             UNTIL WKS-IDX-AUX2 > WS-TOTAL-EXITOS
105400     MOVE SPACES TO REG-RPTOUT
105500     WRITE REG-RPTOUT.
105600 REPORTE-CONVERSION-E. EXIT.
105700
105800 IMPRIME-BLOQUE-CONVERSION-UN-EXITO SECTION.
105900     SET WS-IDX-EXITO TO WKS-IDX-AUX2
105910     SET TLCT-IDX-EXITO TO WKS-IDX-AUX2
106000     PERFORM IMPRIME-BLOQUE-CONVERSION-EXIT.
106100 IMPRIME-BLOQUE-CONVERSION-UN-EXITO-E. EXIT.
106200
106300 IMPRIME-BLOQUE-CONVERSION-EXIT SECTION.
106500     COMPUTE WKS-MASCARA-MILLONES ROUNDED =
106600             WS-VALOR-SALIDA(WS-IDX-EXITO) / 1000000
106700     MOVE SPACES TO REG-RPTOUT
106800     STRING "AT $" WKS-MASCARA-MILLONES "M EXIT:"
106900            DELIMITED BY SIZE INTO REG-RPTOUT
107000     WRITE REG-RPTOUT
107100     MOVE "N" TO WKS-HUBO-CONVERSION-EXIT
107200     MOVE "N" TO WKS-HUBO-TOPE-EXIT
107300     PERFORM EVALUA-CONVERSION-CLASE-SI
107400             VARYING WKS-IDX-AUX FROM 1 BY 1
107500             UNTIL WKS-IDX-AUX > WS-TOTAL-CLASES
107600     IF NOT CONVERSION-EN-ESTE-EXIT AND NOT TOPE-EN-ESTE-EXIT
107700        MOVE SPACES TO REG-RPTOUT
107800        MOVE "  NO CONVERSIONS" TO REG-RPTOUT
107900        WRITE REG-RPTOUT
108000     END-IF
108100     MOVE SPACES TO REG-RPTOUT
108200     WRITE REG-RPTOUT.
108300 IMPRIME-BLOQUE-CONVERSION-EXIT-E. EXIT.
108400
108500 EVALUA-CONVERSION-CLASE-SI SECTION.
108600     SET WS-IDX-CLASE TO WKS-IDX-AUX
108700     PERFORM EVALUA-CONVERSION-CLASE-REPORTE.
108800 EVALUA-CONVERSION-CLASE-SI-E. EXIT.
108900
109000 EVALUA-CONVERSION-CLASE-REPORTE SECTION.
109100     IF TLCT-ES-NO-PARTICIPANTE(WS-IDX-CLASE)
109200        AND TLCT-ES-CONVERTIBLE(WS-IDX-CLASE)
109300        COMPUTE WKS-MONTO-TOPE-CLASE =
109400                TLCT-RECLAMO-PREFERENCIA(WS-IDX-CLASE) * 1.01
109500        IF TLCT-PAGO-FINAL(WS-IDX-CLASE, TLCT-IDX-EXITO)
109510           > WKS-MONTO-TOPE-CLASE
109600           MOVE "S" TO WKS-HUBO-CONVERSION-EXIT
109700           COMPUTE WKS-MASCARA-MILLONES ROUNDED =
109800                   TLCT-RECLAMO-PREFERENCIA(WS-IDX-CLASE) / 1000000
109900           MOVE SPACES TO REG-RPTOUT
110000           STRING "  " TLCT-SERIE(WS-IDX-CLASE) " CONVERTED: $"
110100                  WKS-MASCARA-MILLONES "M CLAIM -> $"
110200                  DELIMITED BY SIZE INTO REG-RPTOUT
110300           COMPUTE WKS-MASCARA-MILLONES ROUNDED =
110310                TLCT-PAGO-FINAL(WS-IDX-CLASE, TLCT-IDX-EXITO) / 1000000
110500           STRING REG-RPTOUT DELIMITED BY SPACE
110600                  WKS-MASCARA-MILLONES "M PAYOUT"
110700                  DELIMITED BY SIZE INTO REG-RPTOUT
110800           WRITE REG-RPTOUT
110900        END-IF
111000     END-IF
111100     IF TLCT-ES-PREF-PARTICIPANTE(WS-IDX-CLASE)
111200        AND TLCT-TOPE-PARTICIP(WS-IDX-CLASE) > 0
111300        COMPUTE WKS-MONTO-TOPE-CLASE =
111400                TLCT-INVERTIDO(WS-IDX-CLASE)
111500              * TLCT-TOPE-PARTICIP(WS-IDX-CLASE) * 0.99
111600        IF TLCT-PAGO-FINAL(WS-IDX-CLASE, TLCT-IDX-EXITO)
111610           >= WKS-MONTO-TOPE-CLASE
111700           MOVE "S" TO WKS-HUBO-TOPE-EXIT
111800           MOVE SPACES TO REG-RPTOUT
111900           STRING "  " TLCT-SERIE(WS-IDX-CLASE) " CAPPED AT "
112000                  TLCT-TOPE-ENTERO(WS-IDX-CLASE) "."
112100                  TLCT-TOPE-DECIMAL(WS-IDX-CLASE)(1:1) "x"
112200                  DELIMITED BY SIZE INTO REG-RPTOUT
112300           WRITE REG-RPTOUT
112400        END-IF
112500     END-IF.
112600 EVALUA-CONVERSION-CLASE-REPORTE-E. EXIT.
112700******************************************************************
112800*    DETALLE DE CASCADA PARA UN SOLO VALOR DE SALIDA             *
112900******************************************************************
113000 REPORTE-DETALLE SECTION.
113100     COMPUTE WKS-MASCARA-MILLONES ROUNDED =
113200             WS-VALOR-SALIDA(WS-IDX-EXITO) / 1000000
113300     MOVE SPACES TO REG-RPTOUT
113400     STRING "DETAILED WATERFALL ANALYSIS - $" WKS-MASCARA-MILLONES
113500            "M EXIT" DELIMITED BY SIZE INTO REG-RPTOUT
113600     WRITE REG-RPTOUT
113700     MOVE ALL "=" TO REG-RPTOUT
113800     WRITE REG-RPTOUT
113900     MOVE SPACES TO REG-RPTOUT
114000     MOVE "PRIORITY STRUCTURE" TO REG-RPTOUT
114100     WRITE REG-RPTOUT
114200     PERFORM IMPRIME-TIER-DETALLE-SI
114300             VARYING WKS-PRI-ACTUAL FROM 999 BY -1
114400             UNTIL WKS-PRI-ACTUAL < 0
114500     MOVE SPACES TO REG-RPTOUT
114600     WRITE REG-RPTOUT
114700     MOVE "FINAL DISTRIBUTION" TO REG-RPTOUT
114800     WRITE REG-RPTOUT
114900     MOVE ZERO TO WKS-TOTAL-PAGO-REPORTE
115000     PERFORM IMPRIME-NIVEL-PRIORIDAD-FINAL
115100             VARYING WKS-PRI-ACTUAL FROM 999 BY -1
115200             UNTIL WKS-PRI-ACTUAL < 0
115300     MOVE SPACES TO REG-RPTOUT
115400     COMPUTE WKS-MASCARA-MILLONES ROUNDED =
115500             WKS-TOTAL-PAGO-REPORTE / 1000000
115600     STRING "  TOTAL: $" WKS-MASCARA-MILLONES "M"
115700            DELIMITED BY SIZE INTO REG-RPTOUT
115800     WRITE REG-RPTOUT
115900     MOVE SPACES TO REG-RPTOUT
116000     WRITE REG-RPTOUT.
116100 REPORTE-DETALLE-E. EXIT.
116200
116300 IMPRIME-TIER-DETALLE-SI SECTION.
116400     PERFORM CALCULA-CLAIM-GRUPO
116500     IF WKS-GRUPO-TOTAL-CLAIM > 0
116600        PERFORM IMPRIME-TIER-DETALLE
116700     END-IF.
116800 IMPRIME-TIER-DETALLE-SI-E. EXIT.
116900
117000 IMPRIME-TIER-DETALLE SECTION.
117100     COMPUTE WKS-MASCARA-MILLONES ROUNDED =
117200             WKS-GRUPO-TOTAL-CLAIM / 1000000
117300     MOVE SPACES TO REG-RPTOUT
117400     STRING "  PRIORITY " WKS-PRI-ACTUAL " - TOTAL CLAIM $"
117500            WKS-MASCARA-MILLONES "M"
117600            DELIMITED BY SIZE INTO REG-RPTOUT
117700     WRITE REG-RPTOUT
117800     PERFORM IMPRIME-RECLAMO-UNA-CLASE-SI
117900             VARYING WKS-IDX-AUX FROM 1 BY 1
118000             UNTIL WKS-IDX-AUX > WS-TOTAL-CLASES.
118100 IMPRIME-TIER-DETALLE-E. EXIT.
118200
118300 IMPRIME-RECLAMO-UNA-CLASE-SI SECTION.
118400     SET WS-IDX-CLASE TO WKS-IDX-AUX
118500     IF NOT TLCT-ES-COMUN(WS-IDX-CLASE)
118600        AND NOT TLCT-CONVIERTE(WS-IDX-CLASE)
118700        AND TLCT-PRIORIDAD(WS-IDX-CLASE) = WKS-PRI-ACTUAL
118800        PERFORM IMPRIME-RECLAMO-UNA-CLASE
118900     END-IF.
119000 IMPRIME-RECLAMO-UNA-CLASE-SI-E. EXIT.
119100
119200 IMPRIME-RECLAMO-UNA-CLASE SECTION.
119210*    CRR-2031 - EL "X" DEL RECLAMO ES EL LP MULTIPLE (TLCT-
119220*    MULTIPLO-PL), NO EL TOPE DE PARTICIPACION.  SE FORMATEA
119230*    "n.nx" IGUAL QUE IMPRIME-LINEA-RESUMEN ARMA WKS-TEXTO-TOPE.
119300     COMPUTE WKS-MASCARA-MILLONES ROUNDED =
119400             TLCT-RECLAMO-PREFERENCIA(WS-IDX-CLASE) / 1000000
119410     STRING TLCT-MULTIPLO-ENTERO(WS-IDX-CLASE) "."
119420            TLCT-MULTIPLO-DECIMAL(WS-IDX-CLASE)(1:1) "x"
119430            DELIMITED BY SIZE INTO WKS-TEXTO-MULTIPLO
119500     MOVE SPACES TO REG-RPTOUT
119600     STRING "    " TLCT-SERIE(WS-IDX-CLASE) " X"
119610            WKS-TEXTO-MULTIPLO " $"
119800            WKS-MASCARA-MILLONES "M"
119900            DELIMITED BY SIZE INTO REG-RPTOUT
120000     WRITE REG-RPTOUT.
120100 IMPRIME-RECLAMO-UNA-CLASE-E. EXIT.
120200
120300 IMPRIME-NIVEL-PRIORIDAD-FINAL SECTION.
120400     PERFORM IMPRIME-LINEA-DISTRIBUCION-FINAL-SI
120500             VARYING WKS-IDX-AUX FROM 1 BY 1
120600             UNTIL WKS-IDX-AUX > WS-TOTAL-CLASES.
120700 IMPRIME-NIVEL-PRIORIDAD-FINAL-E. EXIT.
120800
120900 IMPRIME-LINEA-DISTRIBUCION-FINAL-SI SECTION.
121000     SET WS-IDX-CLASE TO WKS-IDX-AUX
121100     IF TLCT-PRIORIDAD(WS-IDX-CLASE) = WKS-PRI-ACTUAL
121200        PERFORM IMPRIME-LINEA-DISTRIBUCION-FINAL
121300     END-IF.
121400 IMPRIME-LINEA-DISTRIBUCION-FINAL-SI-E. EXIT.
121500
121600 IMPRIME-LINEA-DISTRIBUCION-FINAL SECTION.
121650     ADD TLCT-PAGO-FINAL(WS-IDX-CLASE, TLCT-IDX-EXITO)
121660                             TO WKS-TOTAL-PAGO-REPORTE
121800     EVALUATE TRUE
121900        WHEN TLCT-ES-COMUN(WS-IDX-CLASE)
122000             MOVE "Common"            TO WKS-TEXTO-TIPO
122100        WHEN TLCT-ES-PREF-PARTICIPANTE(WS-IDX-CLASE)
122200             MOVE "Participating"     TO WKS-TEXTO-TIPO
122300        WHEN OTHER
122400             MOVE "Non Participating" TO WKS-TEXTO-TIPO
122500     END-EVALUATE
122600     COMPUTE WKS-MASCARA-MILLONES ROUNDED =
122650          TLCT-PAGO-FINAL(WS-IDX-CLASE, TLCT-IDX-EXITO) / 1000000
122800     MOVE SPACES TO REG-RPTOUT
122900     STRING "  " TLCT-SERIE(WS-IDX-CLASE) " " WKS-TEXTO-TIPO
123000            " $" WKS-MASCARA-MILLONES "M"
123100            DELIMITED BY SIZE INTO REG-RPTOUT
123200     WRITE REG-RPTOUT.
123300 IMPRIME-LINEA-DISTRIBUCION-FINAL-E. EXIT.
